000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSCLMFIL.
000120 AUTHOR.        R P JACOBY.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  07/1988.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 CLAIM FILING PASS.  READS EACH CLAIM-FILING         *
000210*  REQUEST, CONFIRMS THE REFERENCED POLICY EXISTS, AND APPENDS   *
000220*  A NEW CLAIM TO THE CLAIM FILE IN SUBMITTED STATUS WITH A       *
000230*  ZERO APPROVED AMOUNT.  ADJUDICATION IS DONE BY A LATER,         *
000240*  NOT-YET-WRITTEN ELEMENT AND IS OUTSIDE THIS PROGRAM'S SCOPE.  *
000250*                                                               *
000260*J   JCL..                                                     *
000270*                                                               *
000280* //DSCLMFIL EXEC PGM=DSCLMFIL                                  *
000290* //SYSOUT   DD SYSOUT=*                                        *
000300* //CLMREQ   DD DSN=P54.DRISC.CLMREQ.INPUT.DATA,DISP=SHR          *
000310* //POLFILE  DD DSN=P54.DRISC.POLICY.DATA,DISP=SHR               *
000320* //CLMFILE  DD DSN=P54.DRISC.CLAIM.DATA,DISP=SHR                *
000330* //SYSIPT   DD DUMMY                                           *
000340* //*                                                           *
000350*                                                               *
000360*P   ENTRY PARAMETERS..                                        *
000370*     NONE.                                                    *
000380*                                                               *
000390*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000400*     REQUESTED POLICY NOT ON FILE.                              *
000410*     I/O ERROR ON FILES.                                       *
000420*                                                               *
000430*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000440*     NONE.                                                    *
000450*                                                               *
000460*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000470*     NONE.                                                    *
000480*                                                               *
000490*    MAINTENANCE HISTORY                                       *
000500*    07/16/88  RPJ  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000510*    02/08/94  LKM  CONVERTED POLFILE FROM INDEXED TO RELATIVE   *
000520*                   ORG PER DBA REQUEST - POLICY LOOKUP IS NOW    *
000530*                   A DIRECT RANDOM READ ON REQ-POLICY-ID SINCE    *
000540*                   IT IS THE POLICY'S OWN RELATIVE RECORD        *
000550*                   NUMBER                                       *
000560*    04/22/99  TBH  Y2K REVIEW - CLAIM/INCIDENT DATES ON THE      *
000570*                   REQUEST ALREADY CARRY FULL 4-DIGIT             *
000580*                   CENTURY+YEAR, NO CHANGE REQUIRED              *
000590*    03/11/02  JWK  ADDED TRAILING FILLER TO WS-CONTROL-BLOCK     *
000600*                   PER THE SHOP'S WORKING-STORAGE PADDING         *
000610*                   STANDARD (TICKET DR-0573)                     *
000620*    09/02/03  JWK  REVIEWED THE POLICY-NOTFND HANDLING AFTER THE  *
000630*                   DR-0614 WORKING-STORAGE CLEANUP ON DSPREMCL -   *
000640*                   NO CHANGE NEEDED HERE, THIS PROGRAM'S LOOKUP    *
000650*                   SWITCH WAS ALREADY CORRECT                     *
000660*    02/19/07  LKM  WIRED THE DUMP FIELD IN DSCLMREQ INTO THE       *
000670*                   POLICY-NOT-FOUND PATH IN 2100-FIND-POLICY - THE *
000680*                   COPYBOOK COMMENT HAD BEEN DESCRIBING A DISPLAY   *
000690*                   THAT NO PROGRAM EVER ACTUALLY MADE               *
000700*                   (TICKET DR-0622)                               *
000710*****************************************************************
000720 EJECT
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER.  IBM-390.
000760 OBJECT-COMPUTER.  IBM-390.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT CLAIM-REQUEST-FILE
000820         ASSIGN TO CLMREQ
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-CLMREQ-STATUS.
000860
000870     SELECT POLICY-FILE
000880         ASSIGN TO POLFILE
000890         ORGANIZATION IS RELATIVE
000900         ACCESS MODE IS RANDOM
000910         RELATIVE KEY IS WS-POLICY-RRN
000920         FILE STATUS IS WS-POLICY-STATUS.
000930
000940     SELECT CLAIM-FILE
000950         ASSIGN TO CLMFILE
000960         ORGANIZATION IS SEQUENTIAL
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS WS-CLMFILE-STATUS.
000990
001000 EJECT
001010 DATA DIVISION.
001020 FILE SECTION.
001030
001040 FD  CLAIM-REQUEST-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 164 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS DS-CLAIM-REQUEST-RECORD.
001100     COPY DSCLMREQ.
001110
001120 FD  POLICY-FILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 100 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS DS-POLICY-RECORD.
001180     COPY DSPOLREC.
001190
001200 FD  CLAIM-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 188 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS DS-CLAIM-RECORD.
001260     COPY DSCLMREC.
001270
001280 EJECT
001290 WORKING-STORAGE SECTION.
001300 01  FILLER PIC X(32)
001310         VALUE 'DSCLMFIL WORKING STORAGE BEGINS'.
001320*****************************************************************
001330*    FILE STATUS AND SWITCHES                                  *
001340*****************************************************************
001350 01  WS-CONTROL-BLOCK.
001360     05  WS-CLMREQ-STATUS           PIC X(2).
001370         88  CLMREQ-OK              VALUE '00'.
001380         88  CLMREQ-EOF             VALUE '10'.
001390     05  WS-POLICY-STATUS           PIC X(2).
001400         88  POLICY-OK              VALUE '00'.
001410         88  POLICY-NOTFND          VALUE '23'.
001420     05  WS-CLMFILE-STATUS          PIC X(2).
001430         88  CLMFILE-OK             VALUE '00'.
001440     05  MORE-REQUESTS-SW           PIC X(1) VALUE 'Y'.
001450         88  MORE-REQUESTS          VALUE 'Y'.
001460         88  NO-MORE-REQUESTS       VALUE 'N'.
001470     05  POLICY-FOUND-SW            PIC X(1) VALUE 'N'.
001480         88  POLICY-FOUND           VALUE 'Y'.
001490         88  POLICY-NOT-FOUND       VALUE 'N'.
001500     05  WS-POLICY-RRN              PIC S9(9) COMP VALUE ZERO.
001510     05  WS-REQUESTS-READ-CNT       PIC S9(9) COMP VALUE ZERO.
001520     05  WS-CLAIMS-WRITTEN-CNT      PIC S9(9) COMP VALUE ZERO.
001530     05  FILLER                     PIC X(1).
001540*
001550*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
001560*    OPERATOR CAN SEE THE RAW COUNTERS WITHOUT A FORMATTED DUMP.
001570*
001580 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
001590     05  WCA-FILE-STATUS-BLOCK      PIC X(6).
001600     05  WCA-SWITCH-BLOCK           PIC X(2).
001610     05  WCA-COUNTER-BLOCK          PIC X(12).
001620
001630 01  FILLER PIC X(32)
001640         VALUE 'DSCLMFIL WORKING STORAGE ENDS  '.
001650 EJECT
001660 PROCEDURE DIVISION.
001670*****************************************************************
001680*                        MAINLINE LOGIC                         *
001690*****************************************************************
001700
001710 0000-CONTROL-PROCESS.
001720     PERFORM 1000-INITIALIZATION
001730         THRU 1099-INITIALIZATION-EXIT.
001740     PERFORM 2000-MAIN-PROCESS
001750         THRU 2000-MAIN-PROCESS-EXIT
001760         UNTIL NO-MORE-REQUESTS.
001770     PERFORM EOJ9000-CLOSE-FILES
001780         THRU EOJ9999-EXIT.
001790     GOBACK.
001800 EJECT
001810*****************************************************************
001820*                         INITIALIZATION                       *
001830*****************************************************************
001840
001850 1000-INITIALIZATION.
001860     DISPLAY '******** BEGIN JOB DSCLMFIL ********'.
001870     OPEN INPUT CLAIM-REQUEST-FILE.
001880     IF NOT CLMREQ-OK
001890         DISPLAY 'OPEN FAILED ON CLMREQ - STATUS ' WS-CLMREQ-STATUS
001900         GO TO EOJ9900-ABEND
001910     END-IF.
001920     OPEN INPUT POLICY-FILE.
001930     IF NOT POLICY-OK
001940         DISPLAY 'OPEN FAILED ON POLFILE - STATUS ' WS-POLICY-STATUS
001950         GO TO EOJ9900-ABEND
001960     END-IF.
001970     OPEN EXTEND CLAIM-FILE.
001980     IF NOT CLMFILE-OK
001990         DISPLAY 'OPEN FAILED ON CLMFILE - STATUS ' WS-CLMFILE-STATUS
002000         GO TO EOJ9900-ABEND
002010     END-IF.
002020     PERFORM 1200-READ-NEXT-REQUEST
002030         THRU 1299-READ-NEXT-REQUEST-EXIT.
002040 1099-INITIALIZATION-EXIT.
002050     EXIT.
002060
002070 1200-READ-NEXT-REQUEST.
002080     READ CLAIM-REQUEST-FILE
002090         AT END
002100             SET NO-MORE-REQUESTS TO TRUE
002110             GO TO 1299-READ-NEXT-REQUEST-EXIT
002120     END-READ.
002130     ADD 1 TO WS-REQUESTS-READ-CNT.
002140 1299-READ-NEXT-REQUEST-EXIT.
002150     EXIT.
002160 EJECT
002170*****************************************************************
002180*                          MAIN PROCESS                         *
002190*****************************************************************
002200
002210 2000-MAIN-PROCESS.
002220     PERFORM 2100-FIND-POLICY
002230         THRU 2199-FIND-POLICY-EXIT.
002240     PERFORM 2200-WRITE-CLAIM
002250         THRU 2299-WRITE-CLAIM-EXIT.
002260     PERFORM 1200-READ-NEXT-REQUEST
002270         THRU 1299-READ-NEXT-REQUEST-EXIT.
002280 2000-MAIN-PROCESS-EXIT.
002290     EXIT.
002300 EJECT
002310*****************************************************************
002320*                        FIND THE POLICY                        *
002330*****************************************************************
002340*
002350*    POLFILE IS RELATIVE ORG WITH POL-POLICY-ID CARRIED AS THE
002360*    RECORD'S OWN RELATIVE RECORD NUMBER, SO THE LOOKUP IS A
002370*    DIRECT RANDOM READ RATHER THAN A FORWARD SCAN.
002380*
002390 2100-FIND-POLICY.
002400     SET POLICY-NOT-FOUND TO TRUE.
002410     MOVE REQ-POLICY-ID TO WS-POLICY-RRN.
002420     READ POLICY-FILE
002430         INVALID KEY
002440             GO TO 2199-FIND-POLICY-EXIT
002450     END-READ.
002460     SET POLICY-FOUND TO TRUE.
002470 2199-FIND-POLICY-EXIT.
002480     IF POLICY-NOT-FOUND
002490         DISPLAY 'NO POLICY ON FILE FOR POLICY ID ' REQ-POLICY-ID
002500         DISPLAY 'RAW RECORD: ' DS-CLMREQ-RECORD-DUMP
002510         GO TO EOJ9900-ABEND
002520     END-IF.
002530     EXIT.
002540 EJECT
002550*****************************************************************
002560*                       WRITE THE CLAIM                         *
002570*****************************************************************
002580*
002590*    A NEW CLAIM ALWAYS STARTS SUBMITTED WITH A ZERO APPROVED
002600*    AMOUNT - ADJUDICATION IS A SEPARATE, NOT-YET-WRITTEN PASS.
002610*
002620 2200-WRITE-CLAIM.
002630     MOVE REQ-POLICY-ID             TO CLM-POLICY-ID.
002640     MOVE REQ-CLAIM-NUMBER          TO CLM-CLAIM-NUMBER.
002650     MOVE REQ-CLAIM-DATE-YYYYMMDD   TO CLM-CLAIM-DATE-YYYYMMDD.
002660     MOVE REQ-INCIDENT-DATE-YYYYMMDD TO CLM-INCIDENT-DATE-YYYYMMDD.
002670     MOVE REQ-CLAIM-AMOUNT          TO CLM-CLAIM-AMOUNT.
002680     MOVE ZERO                      TO CLM-APPROVED-AMOUNT.
002690     MOVE REQ-DESCRIPTION           TO CLM-DESCRIPTION.
002700     SET CLM-STATUS-SUBMITTED       TO TRUE.
002710
002720     WRITE DS-CLAIM-RECORD.
002730     IF NOT CLMFILE-OK
002740         DISPLAY 'WRITE FAILED ON CLMFILE - STATUS '
002750             WS-CLMFILE-STATUS
002760         GO TO EOJ9900-ABEND
002770     END-IF.
002780     ADD 1 TO WS-CLAIMS-WRITTEN-CNT.
002790     DISPLAY 'CLAIM FILED SUCCESSFULLY WITH NUMBER: '
002800         CLM-CLAIM-NUMBER.
002810 2299-WRITE-CLAIM-EXIT.
002820     EXIT.
002830 EJECT
002840*****************************************************************
002850*                        CLOSE FILES                            *
002860*****************************************************************
002870
002880 EOJ9000-CLOSE-FILES.
002890     CLOSE CLAIM-REQUEST-FILE.
002900     CLOSE POLICY-FILE.
002910     CLOSE CLAIM-FILE.
002920     DISPLAY 'REQUESTS READ......... ' WS-REQUESTS-READ-CNT.
002930     DISPLAY 'CLAIMS WRITTEN........ ' WS-CLAIMS-WRITTEN-CNT.
002940     DISPLAY '******** NORMAL END OF JOB DSCLMFIL ********'.
002950     GO TO EOJ9999-EXIT.
002960
002970 EOJ9900-ABEND.
002980     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
002990     DISPLAY '*** ABNORMAL END OF JOB - DSCLMFIL ***'.
003000     MOVE 16 TO RETURN-CODE.
003010
003020 EOJ9999-EXIT.
003030     EXIT.
