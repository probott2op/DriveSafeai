000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSCLMLST.
000120 AUTHOR.        L K MATSUDA.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  03/1989.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 CLAIM LISTING PASS.  GIVEN A POLICY ID ON THE       *
000210*  CONTROL CARD, SCANS THE CLAIM FILE IN FILE ORDER AND WRITES    *
000220*  ONE CLAIM-LISTING RECORD FOR EVERY CLAIM FILED AGAINST THAT    *
000230*  POLICY.  THE CLAIM FILE HAS NO SECONDARY INDEX SO THIS IS A    *
000240*  FULL FORWARD SCAN - SEE THE NOTE ON DSCLMREC.                  *
000250*                                                               *
000260*J   JCL..                                                     *
000270*                                                               *
000280* //DSCLMLST EXEC PGM=DSCLMLST                                  *
000290* //SYSOUT   DD SYSOUT=*                                        *
000300* //CLMFILE  DD DSN=P54.DRISC.CLAIM.DATA,DISP=SHR                *
000310* //CLMLIST  DD DSN=P54.DRISC.CLMLIST.OUTPUT.DATA,DISP=(NEW,     *
000320* //            CATLG,DELETE)                                   *
000330* //SYSIN    DD *                                               *
000340* //            POLICY ID CONTROL CARD - COLS 1-9                *
000350* //*                                                           *
000360*                                                               *
000370*P   ENTRY PARAMETERS..                                        *
000380*     SYSIN CONTROL CARD - ONE POLICY ID, PIC 9(9), COLS 1-9.    *
000390*                                                               *
000400*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000410*     I/O ERROR ON FILES.                                       *
000420*     CLAIM SKIPPED - ZERO CCYY IN THE CLAIM OR INCIDENT DATE.   *
000430*                                                               *
000440*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000450*     NONE.                                                    *
000460*                                                               *
000470*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000480*     NONE.                                                    *
000490*                                                               *
000500*    MAINTENANCE HISTORY                                       *
000510*    03/14/89  LKM  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000520*    04/22/99  TBH  Y2K REVIEW - CLAIM/INCIDENT DATES ON THE      *
000530*                   CLAIM FILE ALREADY CARRY FULL 4-DIGIT          *
000540*                   CENTURY+YEAR, NO CHANGE REQUIRED              *
000550*    03/11/02  JWK  ADDED TRAILING FILLER TO WS-CONTROL-BLOCK      *
000560*                   PER THE SHOP'S WORKING-STORAGE PADDING         *
000570*                   STANDARD (TICKET DR-0573)                     *
000580*    06/14/01  TBH  WIDENED THE SYSIN CONTROL CARD FROM A 9-BYTE   *
000590*                   PACKED RECORD TO A STANDARD 80-BYTE CARD        *
000600*                   IMAGE WITH TRAILING FILLER, MATCHING THIS       *
000610*                   SHOP'S OTHER SYSIN-DRIVEN PROGRAMS (TICKET      *
000620*                   DR-0601)                                      *
000630*    02/19/07  LKM  ADDED CL-DESCRIPTION TO CL-LISTING-RECORD AND   *
000640*                   2100-WRITE-LISTING-RECORD - THE CLAIM           *
000650*                   DESCRIPTION WAS BEING DROPPED FROM THE          *
000660*                   LISTING OUTPUT EVEN THOUGH CLMFILE CARRIES IT    *
000670*                   (TICKET DR-0622)                               *
000680*    02/19/07  LKM  ADDED 2050-VALIDATE-CLAIM-DATES, USING THE       *
000690*                   DS-CLAIM-DATE-ALT VIEW FROM DSCLMREC TO SKIP      *
000700*                   A CLAIM WITH A ZERO CCYY IN EITHER DATE          *
000710*                   INSTEAD OF LISTING IT WITH A GARBLED DATE;        *
000720*                   ALSO WIRED CL-LISTING-RECORD-DUMP INTO THE        *
000730*                   CLMLIST WRITE-FAILURE BRANCH, WHICH HAD BEEN       *
000740*                   DISPLAYING ONLY THE FILE STATUS (TICKET DR-0622) *
000750*****************************************************************
000760 EJECT
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.  IBM-390.
000800 OBJECT-COMPUTER.  IBM-390.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT CONTROL-CARD-FILE
000860         ASSIGN TO SYSIN
000870         ORGANIZATION IS SEQUENTIAL
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS WS-SYSIN-STATUS.
000900
000910     SELECT CLAIM-FILE
000920         ASSIGN TO CLMFILE
000930         ORGANIZATION IS SEQUENTIAL
000940         ACCESS MODE IS SEQUENTIAL
000950         FILE STATUS IS WS-CLMFILE-STATUS.
000960
000970     SELECT CLAIM-LIST-FILE
000980         ASSIGN TO CLMLIST
000990         ORGANIZATION IS SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001010         FILE STATUS IS WS-CLMLIST-STATUS.
001020
001030 EJECT
001040 DATA DIVISION.
001050 FILE SECTION.
001060
001070 FD  CONTROL-CARD-FILE
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 80 CHARACTERS
001110     BLOCK CONTAINS 0 RECORDS
001120     DATA RECORD IS CONTROL-CARD-REC.
001130 01  CONTROL-CARD-REC.
001140     05  CC-POLICY-ID                PIC 9(9).
001150     05  FILLER                      PIC X(71).
001160
001170 FD  CLAIM-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 188 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS DS-CLAIM-RECORD.
001230     COPY DSCLMREC.
001240*
001250*    CLAIM-LISTING OUTPUT RECORD - ONE ROW PER MATCHING CLAIM,
001260*    CARRYING ONLY THE FIELDS THE REQUESTOR ASKED FOR (POLICY
001270*    ID, CLAIM NUMBER, BOTH DATES, CLAIM AMOUNT, DESCRIPTION).
001280*
001290 FD  CLAIM-LIST-FILE
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 155 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS CL-LISTING-RECORD.
001350 01  CL-LISTING-RECORD.
001360     05  CL-POLICY-ID                PIC 9(9).
001370     05  CL-CLAIM-NUMBER              PIC X(20).
001380     05  CL-CLAIM-DATE-YYYYMMDD      PIC 9(8).
001390     05  CL-INCIDENT-DATE-YYYYMMDD   PIC 9(8).
001400     05  CL-CLAIM-AMOUNT             PIC 9(7)V9(2).
001410     05  CL-DESCRIPTION              PIC X(100).
001420     05  FILLER                      PIC X(1).
001430*
001440*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED IF A WRITE ON CLMLIST
001450*    EVER COMES BACK BAD, SO THE OPERATOR CAN SEE THE RAW ROW
001460*    WITHOUT A FORMATTED DUMP.
001470*
001480 01  CL-LISTING-RECORD-DUMP REDEFINES CL-LISTING-RECORD.
001490     05  CLD-ID-BLOCK                PIC X(45).
001500     05  CLD-AMOUNT-BLOCK            PIC X(9).
001510     05  FILLER                      PIC X(100).
001520
001530 EJECT
001540 WORKING-STORAGE SECTION.
001550 01  FILLER PIC X(32)
001560         VALUE 'DSCLMLST WORKING STORAGE BEGINS'.
001570*****************************************************************
001580*    FILE STATUS AND SWITCHES                                  *
001590*****************************************************************
001600 01  WS-CONTROL-BLOCK.
001610     05  WS-SYSIN-STATUS             PIC X(2).
001620         88  SYSIN-OK                VALUE '00'.
001630     05  WS-CLMFILE-STATUS           PIC X(2).
001640         88  CLMFILE-OK              VALUE '00'.
001650         88  CLMFILE-EOF             VALUE '10'.
001660     05  WS-CLMLIST-STATUS           PIC X(2).
001670         88  CLMLIST-OK              VALUE '00'.
001680     05  MORE-CLAIMS-SW              PIC X(1) VALUE 'Y'.
001690         88  MORE-CLAIMS             VALUE 'Y'.
001700         88  NO-MORE-CLAIMS          VALUE 'N'.
001710     05  WS-REQUEST-POLICY-ID        PIC 9(9) VALUE ZERO.
001720     05  WS-CLAIMS-READ-CNT          PIC S9(9) COMP VALUE ZERO.
001730     05  WS-CLAIMS-LISTED-CNT        PIC S9(9) COMP VALUE ZERO.
001740     05  WS-CLAIMS-REJECTED-CNT      PIC S9(9) COMP VALUE ZERO.
001750     05  CLAIM-VALID-SW               PIC X(1) VALUE 'Y'.
001760         88  CLAIM-VALID              VALUE 'Y'.
001770         88  CLAIM-INVALID            VALUE 'N'.
001780     05  FILLER                     PIC X(1).
001790*
001800*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
001810*    OPERATOR CAN SEE THE RAW COUNTERS WITHOUT A FORMATTED DUMP.
001820*
001830 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
001840     05  WCA-FILE-STATUS-BLOCK       PIC X(6).
001850     05  WCA-SWITCH-BLOCK            PIC X(1).
001860     05  WCA-REQUEST-POLICY-ID       PIC X(9).
001870     05  WCA-COUNTER-BLOCK           PIC X(8).
001880
001890 01  FILLER PIC X(32)
001900         VALUE 'DSCLMLST WORKING STORAGE ENDS  '.
001910 EJECT
001920 PROCEDURE DIVISION.
001930*****************************************************************
001940*                        MAINLINE LOGIC                         *
001950*****************************************************************
001960
001970 0000-CONTROL-PROCESS.
001980     PERFORM 1000-INITIALIZATION
001990         THRU 1099-INITIALIZATION-EXIT.
002000     PERFORM 2000-MAIN-PROCESS
002010         THRU 2000-MAIN-PROCESS-EXIT
002020         UNTIL NO-MORE-CLAIMS.
002030     PERFORM EOJ9000-CLOSE-FILES
002040         THRU EOJ9999-EXIT.
002050     GOBACK.
002060 EJECT
002070*****************************************************************
002080*                         INITIALIZATION                       *
002090*****************************************************************
002100
002110 1000-INITIALIZATION.
002120     DISPLAY '******** BEGIN JOB DSCLMLST ********'.
002130     OPEN INPUT CONTROL-CARD-FILE.
002140     IF NOT SYSIN-OK
002150         DISPLAY 'OPEN FAILED ON SYSIN - STATUS ' WS-SYSIN-STATUS
002160         GO TO EOJ9900-ABEND
002170     END-IF.
002180     READ CONTROL-CARD-FILE
002190         AT END
002200             DISPLAY 'NO CONTROL CARD SUPPLIED ON SYSIN'
002210             GO TO EOJ9900-ABEND
002220     END-READ.
002230     MOVE CC-POLICY-ID TO WS-REQUEST-POLICY-ID.
002240     CLOSE CONTROL-CARD-FILE.
002250     OPEN INPUT CLAIM-FILE.
002260     IF NOT CLMFILE-OK
002270         DISPLAY 'OPEN FAILED ON CLMFILE - STATUS ' WS-CLMFILE-STATUS
002280         GO TO EOJ9900-ABEND
002290     END-IF.
002300     OPEN OUTPUT CLAIM-LIST-FILE.
002310     IF NOT CLMLIST-OK
002320         DISPLAY 'OPEN FAILED ON CLMLIST - STATUS ' WS-CLMLIST-STATUS
002330         GO TO EOJ9900-ABEND
002340     END-IF.
002350     PERFORM 1200-READ-NEXT-CLAIM
002360         THRU 1299-READ-NEXT-CLAIM-EXIT.
002370 1099-INITIALIZATION-EXIT.
002380     EXIT.
002390
002400 1200-READ-NEXT-CLAIM.
002410     READ CLAIM-FILE NEXT RECORD
002420         AT END
002430             SET NO-MORE-CLAIMS TO TRUE
002440             GO TO 1299-READ-NEXT-CLAIM-EXIT
002450     END-READ.
002460     ADD 1 TO WS-CLAIMS-READ-CNT.
002470 1299-READ-NEXT-CLAIM-EXIT.
002480     EXIT.
002490 EJECT
002500*****************************************************************
002510*                          MAIN PROCESS                         *
002520*****************************************************************
002530
002540 2000-MAIN-PROCESS.
002550     IF CLM-POLICY-ID = WS-REQUEST-POLICY-ID
002560         PERFORM 2050-VALIDATE-CLAIM-DATES
002570             THRU 2099-VALIDATE-CLAIM-DATES-EXIT
002580         IF CLAIM-VALID
002590             PERFORM 2100-WRITE-LISTING-RECORD
002600                 THRU 2199-WRITE-LISTING-RECORD-EXIT
002610         ELSE
002620             ADD 1 TO WS-CLAIMS-REJECTED-CNT
002630         END-IF
002640     END-IF.
002650     PERFORM 1200-READ-NEXT-CLAIM
002660         THRU 1299-READ-NEXT-CLAIM-EXIT.
002670 2000-MAIN-PROCESS-EXIT.
002680     EXIT.
002690 EJECT
002700*****************************************************************
002710*                  VALIDATE THE CLAIM/INCIDENT DATES             *
002720*****************************************************************
002730
002740*    02/19/07 LKM - USES THE DS-CLAIM-DATE-ALT VIEW OF DS-CLAIM-
002750*    RECORD (COPIED IN FROM DSCLMREC) TO CHECK THE CENTURY+YEAR
002760*    COMPONENT OF BOTH DATES FOR PRESENCE.  A CLAIM FILED WITH A
002770*    ZERO CCYY IN EITHER DATE IS SKIPPED RATHER THAN LISTED WITH
002780*    A GARBLED DATE (TICKET DR-0622).
002790 2050-VALIDATE-CLAIM-DATES.
002800     SET CLAIM-VALID TO TRUE.
002810     IF CDA-CLAIM-CCYY = ZERO OR CDA-INCIDENT-CCYY = ZERO
002820         SET CLAIM-INVALID TO TRUE
002830     END-IF.
002840 2099-VALIDATE-CLAIM-DATES-EXIT.
002850     EXIT.
002860 EJECT
002870*****************************************************************
002880*                    WRITE THE LISTING RECORD                   *
002890*****************************************************************
002900
002910 2100-WRITE-LISTING-RECORD.
002920     MOVE CLM-POLICY-ID              TO CL-POLICY-ID.
002930     MOVE CLM-CLAIM-NUMBER           TO CL-CLAIM-NUMBER.
002940     MOVE CLM-CLAIM-DATE-YYYYMMDD    TO CL-CLAIM-DATE-YYYYMMDD.
002950     MOVE CLM-INCIDENT-DATE-YYYYMMDD TO CL-INCIDENT-DATE-YYYYMMDD.
002960     MOVE CLM-CLAIM-AMOUNT           TO CL-CLAIM-AMOUNT.
002970     MOVE CLM-DESCRIPTION            TO CL-DESCRIPTION.
002980
002990     WRITE CL-LISTING-RECORD.
003000     IF NOT CLMLIST-OK
003010         DISPLAY 'WRITE FAILED ON CLMLIST - STATUS '
003020             WS-CLMLIST-STATUS
003030         DISPLAY 'RAW RECORD: ' CL-LISTING-RECORD-DUMP
003040         GO TO EOJ9900-ABEND
003050     END-IF.
003060     ADD 1 TO WS-CLAIMS-LISTED-CNT.
003070 2199-WRITE-LISTING-RECORD-EXIT.
003080     EXIT.
003090 EJECT
003100*****************************************************************
003110*                        CLOSE FILES                            *
003120*****************************************************************
003130
003140 EOJ9000-CLOSE-FILES.
003150     CLOSE CLAIM-FILE.
003160     CLOSE CLAIM-LIST-FILE.
003170     DISPLAY 'CLAIMS READ............ ' WS-CLAIMS-READ-CNT.
003180     DISPLAY 'CLAIMS LISTED.......... ' WS-CLAIMS-LISTED-CNT.
003190     DISPLAY 'CLAIMS REJECTED........ ' WS-CLAIMS-REJECTED-CNT.
003200     DISPLAY '******** NORMAL END OF JOB DSCLMLST ********'.
003210     GO TO EOJ9999-EXIT.
003220
003230 EOJ9900-ABEND.
003240     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
003250     DISPLAY '*** ABNORMAL END OF JOB - DSCLMLST ***'.
003260     MOVE 16 TO RETURN-CODE.
003270
003280 EOJ9999-EXIT.
003290     EXIT.
