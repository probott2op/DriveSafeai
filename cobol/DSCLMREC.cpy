000100*****************************************************************
000110*                                                               *
000120*    DSCLMREC  --  CLAIM RECORD                                 *
000130*                                                               *
000140*    ONE INSURANCE CLAIM FILED AGAINST A POLICY.  SEQUENTIAL,    *
000150*    APPENDED BY DSCLMFIL, LOOKED UP BY A FULL FORWARD SCAN      *
000160*    ON CLM-POLICY-ID - THERE IS NO SECONDARY INDEX FOR THIS     *
000170*    FILE AND VOLUMES DO NOT JUSTIFY BUILDING ONE.                *
000180*                                                               *
000190*    MAINTENANCE HISTORY                                       *
000200*    07/09/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000210*    05/17/93  LKM  ADDED CLM-STATUS 88-LEVELS                   *
000220*    04/22/99  TBH  Y2K REVIEW - CLAIM/INCIDENT DATES ALREADY    *
000230*                   CARRY FULL 4-DIGIT CENTURY+YEAR               *
000235*    02/19/07  LKM  WIRED DS-CLAIM-DATE-ALT INTO A REAL PRESENCE  *
000236*                   EDIT IN DSCLMLST (2050-VALIDATE-CLAIM-DATES)  *
000237*                   AND CORRECTED THE COMMENT BELOW, WHICH HAD     *
000238*                   CLAIMED A USE THAT DID NOT EXIST YET           *
000239*                   (TICKET DR-0622)                              *
000240*****************************************************************
000250 01  DS-CLAIM-RECORD.
000260     05  CLM-POLICY-ID              PIC 9(9).
000270     05  CLM-CLAIM-NUMBER           PIC X(20).
000280     05  CLM-CLAIM-DATE-YYYYMMDD    PIC 9(8).
000290     05  CLM-INCIDENT-DATE-YYYYMMDD PIC 9(8).
000300     05  CLM-CLAIM-AMOUNT           PIC 9(7)V9(2).
000310     05  CLM-APPROVED-AMOUNT        PIC 9(7)V9(2).
000320     05  CLM-DESCRIPTION            PIC X(100).
000330     05  CLM-STATUS                 PIC X(10).
000340         88  CLM-STATUS-SUBMITTED   VALUE 'SUBMITTED'.
000350         88  CLM-STATUS-APPROVED    VALUE 'APPROVED'.
000360         88  CLM-STATUS-REJECTED    VALUE 'REJECTED'.
000370     05  FILLER                     PIC X(15).
000380*
000390*    DATE-COMPONENT VIEW OF THE CLAIM/INCIDENT DATES, USED BY
000400*    DSCLMLST'S 2050-VALIDATE-CLAIM-DATES TO EDIT THE CCYY
000405*    COMPONENTS FOR PRESENCE BEFORE A CLAIM IS LISTED.
000410*
000420 01  DS-CLAIM-DATE-ALT REDEFINES DS-CLAIM-RECORD.
000430     05  FILLER                     PIC X(29).
000440     05  CDA-CLAIM-CCYY             PIC 9(4).
000450     05  CDA-CLAIM-MMDD             PIC 9(4).
000460     05  CDA-INCIDENT-CCYY          PIC 9(4).
000470     05  CDA-INCIDENT-MMDD          PIC 9(4).
000480     05  FILLER                     PIC X(143).
