000100*****************************************************************
000110*                                                               *
000120*    DSCLMREQ  --  CLAIM FILING REQUEST RECORD                  *
000130*                                                               *
000140*    ONE CLAIM-FILING REQUEST READ BY DSCLMFIL.  POLICY ID IS    *
000150*    VALIDATED AGAINST DSPOLREC BEFORE THE CLAIM IS WRITTEN.     *
000160*                                                               *
000170*    MAINTENANCE HISTORY                                       *
000180*    07/16/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000185*    02/19/07  LKM  CORRECTED THE DUMP-FIELD COMMENT BELOW TO     *
000186*                   NAME THE ACTUAL PARAGRAPH THAT DISPLAYS IT    *
000187*                   (2100-FIND-POLICY, NOT A WRITE FAILURE)       *
000188*                   AFTER AN AUDIT TURNED UP THE MISMATCH         *
000189*                   (TICKET DR-0622)                             *
000190*****************************************************************
000200 01  DS-CLAIM-REQUEST-RECORD.
000210     05  REQ-POLICY-ID              PIC 9(9).
000220     05  REQ-CLAIM-NUMBER           PIC X(20).
000230     05  REQ-CLAIM-DATE-YYYYMMDD    PIC 9(8).
000240     05  REQ-INCIDENT-DATE-YYYYMMDD PIC 9(8).
000250     05  REQ-CLAIM-AMOUNT           PIC 9(7)V9(2).
000260     05  REQ-DESCRIPTION            PIC X(100).
000270     05  FILLER                     PIC X(10).
000280*
000290*    DIAGNOSTIC DUMP VIEW -- DISPLAYED BY DSCLMFIL'S
000300*    2100-FIND-POLICY WHEN THE REFERENCED POLICY CANNOT BE
000305*    FOUND ON DSPOLREC.
000310*
000320 01  DS-CLMREQ-RECORD-DUMP REDEFINES DS-CLAIM-REQUEST-RECORD.
000330     05  CQD-ID-BLOCK                PIC X(45).
000340     05  CQD-AMOUNT-BLOCK            PIC X(9).
000350     05  FILLER                     PIC X(110).
