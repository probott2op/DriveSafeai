000100*****************************************************************
000110*                                                               *
000120*    DSDRISCR  --  DRISC SCORE RECORD                          *
000130*                                                               *
000140*    ROLLING RISK INDEX FOR A DRIVER.  WRITTEN BY DSRISCCL,     *
000150*    READ BY DSPREMCL TO RATE A POLICY.  RELATIVE ORG, SAME      *
000160*    HIGH-WATER-MARK CONVENTION AS DSDRVSCR.                     *
000170*                                                               *
000180*    MAINTENANCE HISTORY                                       *
000190*    06/19/87  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000200*    02/08/94  LKM  CONVERTED FROM INDEXED TO RELATIVE ORG       *
000210*    09/14/96  RPJ  ADDED DRISC-TRIPS-CONSIDERED FOR AUDIT OF    *
000220*                   SHORT-HISTORY DRIVERS (TICKET DR-0447)       *
000225*    02/19/07  LKM  CORRECTED THE DUMP-FIELD COMMENT BELOW - IT   *
000226*                   NAMED DSPREMCL, BUT THE FIELD IS ONLY EVER    *
000227*                   DISPLAYED BY DSRISCCL ITSELF (TICKET DR-0622)*
000230*****************************************************************
000240 01  DS-DRISC-SCORE-RECORD.
000250     05  DRISC-USER-ID              PIC 9(9).
000260     05  DRISC-SCORE                PIC 9(3)V9(2).
000270     05  DRISC-TRIPS-CONSIDERED     PIC 9(2).
000280     05  DRISC-CALC-SEQ             PIC 9(9).
000290     05  FILLER                     PIC X(21).
000300*
000310*    DIAGNOSTIC DUMP VIEW -- DISPLAYED BY DSRISCCL'S
000320*    3050-CALCULATE-AND-POST WHEN THE WRITE TO DRISCSCR FAILS.
000330*
000340 01  DS-DRISCR-RECORD-DUMP REDEFINES DS-DRISC-SCORE-RECORD.
000350     05  DRD-USER-BLOCK              PIC X(9).
000360     05  DRD-SCORE-BLOCK             PIC X(5).
000370     05  DRD-TRIPS-BLOCK             PIC X(2).
000380     05  DRD-SEQ-BLOCK               PIC X(9).
000390     05  FILLER                     PIC X(21).
