000100*****************************************************************
000110*                                                               *
000120*    DSDRVSCR  --  DRIVE SCORE RECORD                          *
000130*                                                               *
000140*    OUTPUT OF THE PER-TRIP SCORING RUN (DSTRPSCR), INPUT TO    *
000150*    THE DRISC ROLL-UP (DSRISCCL).  FILE IS HELD RELATIVE,      *
000160*    KEYED BY THE RELATIVE RECORD NUMBER ASSIGNED AT APPEND     *
000170*    TIME, WHICH DOUBLES AS DS-CREATED-SEQ (SEE DSRISCCL         *
000180*    PARA 1100-ESTABLISH-HWM).                                  *
000190*                                                               *
000200*    MAINTENANCE HISTORY                                       *
000210*    06/19/87  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000220*    02/08/94  LKM  CONVERTED FROM INDEXED TO RELATIVE ORG      *
000230*                   PER DBA REQUEST - NO SECONDARY KEY NEEDED   *
000240*    04/22/99  TBH  Y2K REVIEW - SEQUENCE IS A COUNTER, NOT      *
000250*                   A DATE, NO CHANGE REQUIRED                  *
000255*    02/19/07  LKM  CORRECTED THE DUMP-FIELD COMMENT BELOW - IT   *
000256*                   NAMED DSRISCCL, BUT THE FIELD IS ONLY EVER    *
000257*                   DISPLAYED BY DSTRPSCR ITSELF (TICKET DR-0622)*
000260*****************************************************************
000270 01  DS-DRIVE-SCORE-RECORD.
000280     05  DS-TRIP-ID                 PIC 9(9).
000290     05  DS-VEHICLE-ID               PIC 9(9).
000300     05  DS-SCORE                   PIC 9(3)V9(2).
000310     05  DS-CREATED-SEQ             PIC 9(9).
000320     05  FILLER                     PIC X(20).
000330*
000340*    DIAGNOSTIC DUMP VIEW -- DISPLAYED BY DSTRPSCR'S
000350*    2400-WRITE-DRIVE-SCORE WHEN THE WRITE TO DRVSCORE FAILS.
000360*
000370 01  DS-DRVSCR-RECORD-DUMP REDEFINES DS-DRIVE-SCORE-RECORD.
000380     05  DSD-KEY-BLOCK               PIC X(18).
000390     05  DSD-SCORE-BLOCK             PIC X(5).
000400     05  DSD-SEQ-BLOCK               PIC X(9).
000410     05  FILLER                     PIC X(20).
