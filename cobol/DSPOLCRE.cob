000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSPOLCRE.
000120 AUTHOR.        R P JACOBY.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  07/1988.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 POLICY CREATION PASS.  READS EACH POLICY-CREATION   *
000210*  REQUEST, EDITS THE POLICY NUMBER, USER ID, VEHICLE ID, AND     *
000220*  BASE PREMIUM FOR PRESENCE, AND APPENDS A NEW PENDING POLICY TO  *
000230*  THE POLICY FILE FOR EACH REQUEST THAT PASSES.  COVERAGE         *
000240*  TYPE/AMOUNT AND PERIOD-START ON THE REQUEST ARE READ BUT NOT    *
000250*  CARRIED ONTO THE POLICY RECORD - DSPOLREC HAS NO FIELDS FOR     *
000260*  THEM.  SEE THE NOTE ON DSPOLREQ FOR WHY.                        *
000270*                                                               *
000280*J   JCL..                                                     *
000290*                                                               *
000300* //DSPOLCRE EXEC PGM=DSPOLCRE                                  *
000310* //SYSOUT   DD SYSOUT=*                                        *
000320* //POLREQ   DD DSN=P54.DRISC.POLREQ.INPUT.DATA,DISP=SHR          *
000330* //POLFILE  DD DSN=P54.DRISC.POLICY.DATA,DISP=SHR               *
000340* //SYSIPT   DD DUMMY                                           *
000350* //*                                                           *
000360*                                                               *
000370*P   ENTRY PARAMETERS..                                        *
000380*     NONE.                                                    *
000390*                                                               *
000400*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000410*     I/O ERROR ON FILES.                                       *
000420*     REQUEST REJECTED - MISSING POLICY NUMBER, USER ID,        *
000430*     VEHICLE ID, OR BASE PREMIUM ON THE REQUEST RECORD.        *
000440*                                                               *
000450*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000460*     NONE.                                                    *
000470*                                                               *
000480*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000490*     NONE.                                                    *
000500*                                                               *
000510*    MAINTENANCE HISTORY                                       *
000520*    07/16/88  RPJ  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000530*    02/08/94  LKM  CONVERTED POLFILE FROM INDEXED TO RELATIVE   *
000540*                   ORG PER DBA REQUEST                          *
000550*    04/22/99  TBH  Y2K REVIEW - REQ-PERIOD-START-YYYYMMDD        *
000560*                   ALREADY CARRIES FULL 4-DIGIT CENTURY+YEAR,    *
000570*                   NO CHANGE REQUIRED                           *
000580*    03/11/02  JWK  ADDED TRAILING FILLER TO WS-CONTROL-BLOCK     *
000590*                   PER THE SHOP'S WORKING-STORAGE PADDING         *
000600*                   STANDARD (TICKET DR-0573)                     *
000610*    11/05/04  LKM  REVIEWED AGAINST THE CURRENT POLFILE FD AND    *
000620*                   CONFIRMED DS-POLICY-RECORD STILL MATCHES THE   *
000630*                   100-BYTE LAYOUT ON DISK - NO CODE CHANGE       *
000640*    02/19/07  LKM  ADDED 2050-VALIDATE-REQUEST - A PRESENCE EDIT   *
000650*                   ON THE FIELDS THAT ARE ACTUALLY CARRIED ONTO    *
000660*                   THE POLICY RECORD.  THE ABSTRACT ABOVE AND      *
000670*                   THE DUMP-FIELD COMMENT IN DSPOLREQ HAD BOTH     *
000680*                   BEEN DESCRIBING AN EDIT THAT DID NOT EXIST      *
000690*                   (TICKET DR-0622)                               *
000700*****************************************************************
000710 EJECT
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-390.
000750 OBJECT-COMPUTER.  IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT POLICY-REQUEST-FILE
000810         ASSIGN TO POLREQ
000820         ORGANIZATION IS SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-POLREQ-STATUS.
000850
000860     SELECT POLICY-FILE
000870         ASSIGN TO POLFILE
000880         ORGANIZATION IS RELATIVE
000890         ACCESS MODE IS DYNAMIC
000900         RELATIVE KEY IS WS-POLICY-RRN
000910         FILE STATUS IS WS-POLICY-STATUS.
000920
000930 EJECT
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 FD  POLICY-REQUEST-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 84 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS DS-POLICY-REQUEST-RECORD.
001030     COPY DSPOLREQ.
001040
001050 FD  POLICY-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 100 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS DS-POLICY-RECORD.
001110     COPY DSPOLREC.
001120
001130 EJECT
001140 WORKING-STORAGE SECTION.
001150 01  FILLER PIC X(32)
001160         VALUE 'DSPOLCRE WORKING STORAGE BEGINS'.
001170*****************************************************************
001180*    FILE STATUS AND SWITCHES                                  *
001190*****************************************************************
001200 01  WS-CONTROL-BLOCK.
001210     05  WS-POLREQ-STATUS           PIC X(2).
001220         88  POLREQ-OK              VALUE '00'.
001230         88  POLREQ-EOF             VALUE '10'.
001240     05  WS-POLICY-STATUS           PIC X(2).
001250         88  POLICY-OK              VALUE '00'.
001260     05  MORE-REQUESTS-SW           PIC X(1) VALUE 'Y'.
001270         88  MORE-REQUESTS          VALUE 'Y'.
001280         88  NO-MORE-REQUESTS       VALUE 'N'.
001290     05  WS-POLICY-RRN              PIC S9(9) COMP VALUE ZERO.
001300     05  WS-REQUESTS-READ-CNT       PIC S9(9) COMP VALUE ZERO.
001310     05  WS-POLICIES-WRITTEN-CNT    PIC S9(9) COMP VALUE ZERO.
001320     05  WS-REQUESTS-REJECTED-CNT   PIC S9(9) COMP VALUE ZERO.
001330     05  REQUEST-VALID-SW           PIC X(1) VALUE 'Y'.
001340         88  REQUEST-VALID          VALUE 'Y'.
001350         88  REQUEST-INVALID        VALUE 'N'.
001360     05  FILLER                     PIC X(1).
001370*
001380*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
001390*    OPERATOR CAN SEE THE RAW COUNTERS WITHOUT A FORMATTED DUMP.
001400*
001410 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
001420     05  WCA-FILE-STATUS-BLOCK      PIC X(4).
001430     05  WCA-SWITCH-BLOCK           PIC X(1).
001440     05  WCA-COUNTER-BLOCK          PIC X(12).
001450
001460 01  FILLER PIC X(32)
001470         VALUE 'DSPOLCRE WORKING STORAGE ENDS  '.
001480 EJECT
001490 PROCEDURE DIVISION.
001500*****************************************************************
001510*                        MAINLINE LOGIC                         *
001520*****************************************************************
001530
001540 0000-CONTROL-PROCESS.
001550     PERFORM 1000-INITIALIZATION
001560         THRU 1099-INITIALIZATION-EXIT.
001570     PERFORM 2000-MAIN-PROCESS
001580         THRU 2000-MAIN-PROCESS-EXIT
001590         UNTIL NO-MORE-REQUESTS.
001600     PERFORM EOJ9000-CLOSE-FILES
001610         THRU EOJ9999-EXIT.
001620     GOBACK.
001630 EJECT
001640*****************************************************************
001650*                         INITIALIZATION                       *
001660*****************************************************************
001670
001680 1000-INITIALIZATION.
001690     DISPLAY '******** BEGIN JOB DSPOLCRE ********'.
001700     OPEN INPUT POLICY-REQUEST-FILE.
001710     IF NOT POLREQ-OK
001720         DISPLAY 'OPEN FAILED ON POLREQ - STATUS ' WS-POLREQ-STATUS
001730         GO TO EOJ9900-ABEND
001740     END-IF.
001750     OPEN I-O POLICY-FILE.
001760     IF NOT POLICY-OK
001770         DISPLAY 'OPEN FAILED ON POLFILE - STATUS ' WS-POLICY-STATUS
001780         GO TO EOJ9900-ABEND
001790     END-IF.
001800     PERFORM 1100-ESTABLISH-HWM
001810         THRU 1199-ESTABLISH-HWM-EXIT.
001820     PERFORM 1200-READ-NEXT-REQUEST
001830         THRU 1299-READ-NEXT-REQUEST-EXIT.
001840 1099-INITIALIZATION-EXIT.
001850     EXIT.
001860*
001870*    POLFILE IS RELATIVE ORG.  A FORWARD SCAN TO END-OF-FILE
001880*    ESTABLISHES THE HIGH-WATER-MARK RRN SO THE NEXT WRITE CAN
001890*    APPEND BY RANDOM ACCESS ON RELATIVE KEY - THE NEW RRN ALSO
001900*    BECOMES THE NEW POLICY'S POL-POLICY-ID.
001910*
001920 1100-ESTABLISH-HWM.
001930     MOVE ZERO TO WS-POLICY-RRN.
001940 1110-HWM-SCAN.
001950     READ POLICY-FILE NEXT RECORD
001960         AT END
001970             GO TO 1199-ESTABLISH-HWM-EXIT
001980     END-READ.
001990     ADD 1 TO WS-POLICY-RRN.
002000     GO TO 1110-HWM-SCAN.
002010 1199-ESTABLISH-HWM-EXIT.
002020     EXIT.
002030
002040 1200-READ-NEXT-REQUEST.
002050     READ POLICY-REQUEST-FILE
002060         AT END
002070             SET NO-MORE-REQUESTS TO TRUE
002080             GO TO 1299-READ-NEXT-REQUEST-EXIT
002090     END-READ.
002100     ADD 1 TO WS-REQUESTS-READ-CNT.
002110 1299-READ-NEXT-REQUEST-EXIT.
002120     EXIT.
002130 EJECT
002140*****************************************************************
002150*                          MAIN PROCESS                         *
002160*****************************************************************
002170
002180 2000-MAIN-PROCESS.
002190     PERFORM 2050-VALIDATE-REQUEST
002200         THRU 2099-VALIDATE-REQUEST-EXIT.
002210     IF REQUEST-VALID
002220         PERFORM 2100-BUILD-POLICY-RECORD
002230             THRU 2199-BUILD-POLICY-RECORD-EXIT
002240         PERFORM 2200-WRITE-POLICY
002250             THRU 2299-WRITE-POLICY-EXIT
002260     END-IF.
002270     PERFORM 1200-READ-NEXT-REQUEST
002280         THRU 1299-READ-NEXT-REQUEST-EXIT.
002290 2000-MAIN-PROCESS-EXIT.
002300     EXIT.
002310 EJECT
002320*****************************************************************
002330*                    VALIDATE THE REQUEST RECORD                *
002340*****************************************************************
002350*
002360*    PRESENCE EDIT ON THE FIELDS THAT ARE ACTUALLY CARRIED ONTO
002370*    THE NEW POLICY RECORD.  A REQUEST MISSING ITS POLICY
002380*    NUMBER, USER ID, VEHICLE ID, OR BASE PREMIUM CANNOT PRODUCE
002390*    A USABLE POLICY AND IS REJECTED RATHER THAN APPENDED.  THE
002400*    RAW REQUEST IS DUMPED IN BYTE-BLOCK FORM SO THE OPERATOR CAN
002410*    SEE IT WITHOUT A FORMATTED DISPLAY OF EVERY FIELD.
002420*
002430 2050-VALIDATE-REQUEST.
002440     SET REQUEST-VALID TO TRUE.
002450     IF REQ-POLICY-NUMBER = SPACES
002460         OR REQ-USER-ID = ZERO
002470         OR REQ-VEHICLE-ID = ZERO
002480         OR REQ-BASE-PREMIUM = ZERO
002490             SET REQUEST-INVALID TO TRUE
002500             ADD 1 TO WS-REQUESTS-REJECTED-CNT
002510             DISPLAY 'REJECTED REQUEST - MISSING FIELD - RAW RECORD: '
002520                 DS-POLREQ-RECORD-DUMP
002530     END-IF.
002540 2099-VALIDATE-REQUEST-EXIT.
002550     EXIT.
002560 EJECT
002570*****************************************************************
002580*                    BUILD THE POLICY RECORD                    *
002590*****************************************************************
002600*
002610*    THE POLICY IS BORN PENDING WITH ITS CURRENT PREMIUM EQUAL
002620*    TO ITS BASE PREMIUM - NO RISK ADJUSTMENT IS APPLIED UNTIL
002630*    DSPREMCL RUNS AGAINST IT.  COVERAGE TYPE/AMOUNT AND PERIOD
002640*    START ON THE REQUEST ARE NOT CARRIED FORWARD - DSPOLREC
002650*    HAS NO FIELDS FOR THEM.
002660*
002670 2100-BUILD-POLICY-RECORD.
002680     ADD 1 TO WS-POLICY-RRN.
002690     MOVE WS-POLICY-RRN      TO POL-POLICY-ID.
002700     MOVE REQ-POLICY-NUMBER  TO POL-POLICY-NUMBER.
002710     MOVE REQ-USER-ID        TO POL-USER-ID.
002720     MOVE REQ-VEHICLE-ID     TO POL-VEHICLE-ID.
002730     MOVE REQ-BASE-PREMIUM   TO POL-BASE-PREMIUM.
002740     MOVE REQ-BASE-PREMIUM   TO POL-CURRENT-PREMIUM.
002750     SET POL-STATUS-PENDING  TO TRUE.
002760 2199-BUILD-POLICY-RECORD-EXIT.
002770     EXIT.
002780
002790 2200-WRITE-POLICY.
002800     WRITE DS-POLICY-RECORD
002810         INVALID KEY
002820             DISPLAY 'WRITE FAILED ON POLFILE - STATUS '
002830                 WS-POLICY-STATUS
002840             GO TO EOJ9900-ABEND
002850     END-WRITE.
002860     ADD 1 TO WS-POLICIES-WRITTEN-CNT.
002870     DISPLAY 'POLICY CREATED WITH NUMBER: ' POL-POLICY-NUMBER.
002880 2299-WRITE-POLICY-EXIT.
002890     EXIT.
002900 EJECT
002910*****************************************************************
002920*                        CLOSE FILES                            *
002930*****************************************************************
002940
002950 EOJ9000-CLOSE-FILES.
002960     CLOSE POLICY-REQUEST-FILE.
002970     CLOSE POLICY-FILE.
002980     DISPLAY 'REQUESTS READ......... ' WS-REQUESTS-READ-CNT.
002990     DISPLAY 'POLICIES WRITTEN...... ' WS-POLICIES-WRITTEN-CNT.
003000     DISPLAY 'REQUESTS REJECTED..... ' WS-REQUESTS-REJECTED-CNT.
003010     DISPLAY '******** NORMAL END OF JOB DSPOLCRE ********'.
003020     GO TO EOJ9999-EXIT.
003030
003040 EOJ9900-ABEND.
003050     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
003060     DISPLAY '*** ABNORMAL END OF JOB - DSPOLCRE ***'.
003070     MOVE 16 TO RETURN-CODE.
003080
003090 EOJ9999-EXIT.
003100     EXIT.
