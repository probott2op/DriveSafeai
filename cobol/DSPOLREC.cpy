000100*****************************************************************
000110*                                                               *
000120*    DSPOLREC  --  POLICY RECORD                                *
000130*                                                               *
000140*    USAGE-BASED AUTO POLICY.  RELATIVE ORG - POL-POLICY-ID     *
000150*    IS ASSIGNED FROM THE SAME HIGH-WATER-MARK COUNTER AS THE   *
000160*    RECORD'S OWN RELATIVE RECORD NUMBER AT CREATE TIME, SO      *
000170*    EVERY LATER LOOKUP OR REWRITE IS A DIRECT RANDOM READ ON     *
000180*    RELATIVE KEY - NO SEPARATE INDEX IS CARRIED.                *
000190*                                                               *
000200*    MAINTENANCE HISTORY                                       *
000210*    07/02/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000220*    05/17/93  LKM  ADDED POL-STATUS 88-LEVELS FOR DSPREMCL      *
000230*    11/11/97  RPJ  WIDENED POL-BASE-PREMIUM/POL-CURRENT-        *
000240*                   PREMIUM TO 9(7)V99 - FLEET POLICIES NOW      *
000250*                   EXCEED THE OLD 9(5)V99 CEILING (TICKET        *
000260*                   DR-0512)                                    *
000265*    02/19/07  LKM  CORRECTED THE DUMP-FIELD COMMENT BELOW TO     *
000266*                   NAME THE ONE PLACE THE FIELD IS ACTUALLY      *
000267*                   DISPLAYED (TICKET DR-0622)                   *
000270*****************************************************************
000280 01  DS-POLICY-RECORD.
000290     05  POL-POLICY-ID              PIC 9(9).
000300     05  POL-POLICY-NUMBER          PIC X(20).
000310     05  POL-USER-ID                PIC 9(9).
000320     05  POL-VEHICLE-ID             PIC 9(9).
000330     05  POL-BASE-PREMIUM           PIC 9(7)V9(2).
000340     05  POL-CURRENT-PREMIUM        PIC 9(7)V9(2).
000350     05  POL-STATUS                 PIC X(10).
000360         88  POL-STATUS-PENDING     VALUE 'PENDING'.
000370         88  POL-STATUS-ACTIVE      VALUE 'ACTIVE'.
000380     05  FILLER                     PIC X(25).
000390*
000400*    DIAGNOSTIC DUMP VIEW -- DISPLAYED BY DSPREMCL'S
000410*    2600-ACTIVATE-POLICY WHEN THE REWRITE TO POLFILE ON
000415*    RELATIVE KEY COMES BACK INVALID.
000420*
000430 01  DS-POLREC-RECORD-DUMP REDEFINES DS-POLICY-RECORD.
000440     05  PRD-ID-BLOCK                PIC X(47).
000450     05  PRD-AMOUNT-BLOCK            PIC X(18).
000460     05  PRD-STATUS-BLOCK            PIC X(10).
000470     05  FILLER                     PIC X(25).
