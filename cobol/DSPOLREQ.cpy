000100*****************************************************************
000110*                                                               *
000120*    DSPOLREQ  --  POLICY CREATION REQUEST RECORD               *
000130*                                                               *
000140*    ONE POLICY-CREATION REQUEST READ BY DSPOLCRE.  COVERAGE    *
000150*    TYPE/AMOUNT AND THE REQUESTED PERIOD-START DATE ARE READ    *
000160*    BUT NOT CARRIED ONTO DSPOLREC - THE POLICY RECORD HAS NO     *
000170*    FIELDS FOR THEM (SEE DESIGN NOTE IN DSPOLCRE PARA            *
000180*    2100-BUILD-POLICY-RECORD).                                  *
000190*                                                               *
000200*    MAINTENANCE HISTORY                                       *
000210*    07/16/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000215*    02/19/07  LKM  CORRECTED THE PARAGRAPH REFERENCE ABOVE AND   *
000216*                   THE DUMP-FIELD COMMENT BELOW TO MATCH THE     *
000217*                   ACTUAL PRESENCE EDIT IN DSPOLCRE'S            *
000218*                   2050-VALIDATE-REQUEST (TICKET DR-0622)        *
000220*****************************************************************
000230 01  DS-POLICY-REQUEST-RECORD.
000240     05  REQ-POLICY-NUMBER          PIC X(20).
000250     05  REQ-USER-ID                PIC 9(9).
000260     05  REQ-VEHICLE-ID             PIC 9(9).
000270     05  REQ-COVERAGE-TYPE          PIC X(10).
000280     05  REQ-COVERAGE-AMOUNT        PIC 9(7)V9(2).
000290     05  REQ-PERIOD-START-YYYYMMDD  PIC 9(8).
000300     05  REQ-BASE-PREMIUM           PIC 9(7)V9(2).
000310     05  FILLER                     PIC X(10).
000320*
000330*    DIAGNOSTIC DUMP VIEW -- DISPLAYED BY DSPOLCRE'S
000340*    2050-VALIDATE-REQUEST WHEN THE POLICY NUMBER, USER ID,
000350*    VEHICLE ID, OR BASE PREMIUM FAILS THE PRESENCE EDIT.
000355*
000360 01  DS-POLREQ-RECORD-DUMP REDEFINES DS-POLICY-REQUEST-RECORD.
000370     05  PQD-ID-BLOCK                PIC X(48).
000380     05  PQD-AMOUNT-BLOCK            PIC X(26).
000390     05  FILLER                     PIC X(10).
