000100*****************************************************************
000110*                                                               *
000120*    DSPREMCC  --  PREMIUM CALCULATION RECORD                   *
000130*                                                               *
000140*    AUDIT/HISTORY ROW WRITTEN BY DSPREMCL FOR EVERY PREMIUM     *
000150*    RECALCULATION.  SEQUENTIAL, APPENDED IN CALCULATION         *
000160*    ORDER - NO KEY, NO RELATIVE ORG NEEDED.                     *
000170*                                                               *
000180*    MAINTENANCE HISTORY                                       *
000190*    07/09/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000200*    11/11/97  RPJ  WIDENED PC-BASE-PREMIUM/PC-FINAL-PREMIUM      *
000210*                   TO MATCH DSPOLREC (TICKET DR-0512)          *
000220*    04/22/99  TBH  Y2K REVIEW - PERIOD DATES CARRY FULL 4-       *
000230*                   DIGIT CENTURY+YEAR, NO CHANGE REQUIRED        *
000240*****************************************************************
000250 01  DS-PREMIUM-CALC-RECORD.
000260     05  PC-POLICY-ID               PIC 9(9).
000270     05  PC-RISK-SCORE              PIC 9(3)V9(2).
000280     05  PC-RISK-CATEGORY           PIC X(20).
000290     05  PC-BASE-PREMIUM            PIC 9(7)V9(2).
000300     05  PC-RISK-MULTIPLIER         PIC 9(1)V9(2).
000310     05  PC-FINAL-PREMIUM           PIC 9(7)V9(2).
000320     05  PC-PERIOD-START-YYYYMMDD   PIC 9(8).
000330     05  PC-PERIOD-END-YYYYMMDD     PIC 9(8).
000340     05  FILLER                     PIC X(20).
000350*
000360*    DATE-COMPONENT VIEW OF THE COVERAGE PERIOD, USED BY
000370*    2500-SET-COVERAGE-PERIOD TO ROLL THE START DATE FORWARD
000380*    ONE YEAR WITHOUT A CALL TO AN EXTERNAL DATE ROUTINE.
000390*
000400 01  DS-PERIOD-DATE-ALT REDEFINES DS-PREMIUM-CALC-RECORD.
000410     05  FILLER                     PIC X(55).
000420     05  PDA-START-CCYY             PIC 9(4).
000430     05  PDA-START-MMDD             PIC 9(4).
000440     05  PDA-END-CCYY               PIC 9(4).
000450     05  PDA-END-MMDD               PIC 9(4).
000460     05  FILLER                     PIC X(20).
