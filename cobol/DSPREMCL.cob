000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSPREMCL.
000120 AUTHOR.        R P JACOBY.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  07/1988.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 PREMIUM RECALCULATION PASS.  LOOKS UP THE           *
000210*  REQUESTED USER'S POLICY AND LATEST DRISC SCORE, CLASSIFIES     *
000220*  THE SCORE INTO A RISK CATEGORY, APPLIES THE CATEGORY'S         *
000230*  MULTIPLIER TO THE POLICY'S BASE PREMIUM, WRITES A PREMIUM      *
000240*  CALCULATION HISTORY ROW, AND ACTIVATES THE POLICY.             *
000250*                                                               *
000260*J   JCL..                                                     *
000270*                                                               *
000280* //DSPREMCL EXEC PGM=DSPREMCL                                  *
000290* //SYSOUT   DD SYSOUT=*                                        *
000300* //POLFILE  DD DSN=P54.DRISC.POLICY.DATA,DISP=SHR               *
000310* //DRISCSCR DD DSN=P54.DRISC.DRISCSCR.DATA,DISP=SHR             *
000320* //RSKCAT   DD DSN=P54.DRISC.RISKCAT.DATA,DISP=SHR              *
000330* //PREMCALC DD DSN=P54.DRISC.PREMCALC.DATA,DISP=SHR             *
000340* //SYSIN    DD *                                               *
000350* //            USER ID (COLS 1-9), RUN DATE YYYYMMDD            *
000360* //            (COLS 10-17)                                     *
000370* //*                                                           *
000380*                                                               *
000390*P   ENTRY PARAMETERS..                                        *
000400*     SYSIN CONTROL CARD - USER ID PIC 9(9) COLS 1-9, RUN DATE   *
000410*     PIC 9(8) COLS 10-17.                                      *
000420*                                                               *
000430*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000440*     NO POLICY ON FILE FOR THE REQUESTED USER.                  *
000450*     NO DRISC SCORE FOUND FOR THE REQUESTED USER.                *
000460*     DRISC SCORE DOES NOT FALL IN ANY RISK CATEGORY BAND.        *
000470*     I/O ERROR ON FILES.                                       *
000480*                                                               *
000490*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000500*     NONE.                                                    *
000510*                                                               *
000520*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000530*     WS-RISK-CATEGORY-TABLE - UP TO 10 RATING BANDS.            *
000540*                                                               *
000550*    MAINTENANCE HISTORY                                       *
000560*    07/18/88  RPJ  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000570*    02/08/94  LKM  CONVERTED POLFILE FROM INDEXED TO RELATIVE    *
000580*                   ORG PER DBA REQUEST                          *
000590*    09/30/95  LKM  RISK CATEGORY LOOKUP NOW A TABLE SCAN         *
000600*                   AGAINST A LOADED RATING TABLE RATHER THAN      *
000610*                   A RE-READ OF RSKCAT PER TRANSACTION           *
000620*    11/11/97  RPJ  COVERAGE PERIOD NOW ROLLS THE CENTURY/YEAR     *
000630*                   DIGITS FORWARD ONE YEAR INSTEAD OF CALLING      *
000640*                   A DATE UTILITY - NONE AVAILABLE (TICKET         *
000650*                   DR-0512)                                     *
000660*    04/22/99  TBH  Y2K REVIEW - RUN DATE CARRIED AS FULL 4-       *
000670*                   DIGIT CENTURY+YEAR ON THE CONTROL CARD, NO     *
000680*                   CHANGE REQUIRED                              *
000690*    06/14/01  TBH  MOVED THE RISK CATEGORY WORKING-STORAGE TABLE  *
000700*                   OUT OF THE DSRSKCAT COPYBOOK AND INTO THIS      *
000710*                   PROGRAM'S OWN WORKING-STORAGE SECTION - IT WAS  *
000720*                   NEVER A DISK RECORD AND DID NOT BELONG IN THE   *
000730*                   RSKCAT FD (TICKET DR-0601)                    *
000740*    09/02/03  JWK  REMOVED WS-POLICY-HWM FROM WS-CONTROL-BLOCK -    *
000750*                   THE COUNTER WAS INCREMENTED DURING THE POLFILE  *
000760*                   SCAN BUT NEVER READ OR DISPLAYED ANYWHERE        *
000770*                   (TICKET DR-0614)                               *
000780*    02/19/07  LKM  WIRED THE DUMP FIELD IN DSPOLREC INTO THE       *
000790*                   REWRITE-FAILURE PATH IN 2600-ACTIVATE-POLICY -   *
000800*                   THE COPYBOOK COMMENT HAD BEEN DESCRIBING A        *
000810*                   DISPLAY THAT NO PROGRAM EVER ACTUALLY MADE        *
000820*                   (TICKET DR-0622)                               *
000830*****************************************************************
000840 EJECT
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SOURCE-COMPUTER.  IBM-390.
000880 OBJECT-COMPUTER.  IBM-390.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT CONTROL-CARD-FILE
000940         ASSIGN TO SYSIN
000950         ORGANIZATION IS SEQUENTIAL
000960         ACCESS MODE IS SEQUENTIAL
000970         FILE STATUS IS WS-SYSIN-STATUS.
000980
000990     SELECT POLICY-FILE
001000         ASSIGN TO POLFILE
001010         ORGANIZATION IS RELATIVE
001020         ACCESS MODE IS DYNAMIC
001030         RELATIVE KEY IS WS-POLICY-RRN
001040         FILE STATUS IS WS-POLICY-STATUS.
001050
001060     SELECT DRISC-SCORE-FILE
001070         ASSIGN TO DRISCSCR
001080         ORGANIZATION IS RELATIVE
001090         ACCESS MODE IS SEQUENTIAL
001100         RELATIVE KEY IS WS-DRISCSCR-RRN
001110         FILE STATUS IS WS-DRISCSCR-STATUS.
001120
001130     SELECT RISK-CATEGORY-FILE
001140         ASSIGN TO RSKCAT
001150         ORGANIZATION IS SEQUENTIAL
001160         ACCESS MODE IS SEQUENTIAL
001170         FILE STATUS IS WS-RSKCAT-STATUS.
001180
001190     SELECT PREMIUM-CALC-FILE
001200         ASSIGN TO PREMCALC
001210         ORGANIZATION IS SEQUENTIAL
001220         ACCESS MODE IS SEQUENTIAL
001230         FILE STATUS IS WS-PREMCALC-STATUS.
001240
001250 EJECT
001260 DATA DIVISION.
001270 FILE SECTION.
001280
001290 FD  CONTROL-CARD-FILE
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 80 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS CONTROL-CARD-REC.
001350 01  CONTROL-CARD-REC.
001360     05  CC-USER-ID                  PIC 9(9).
001370     05  CC-RUN-DATE-YYYYMMDD        PIC 9(8).
001380     05  FILLER                      PIC X(63).
001390
001400 FD  POLICY-FILE
001410     RECORDING MODE IS F
001420     LABEL RECORDS ARE STANDARD
001430     RECORD CONTAINS 100 CHARACTERS
001440     BLOCK CONTAINS 0 RECORDS
001450     DATA RECORD IS DS-POLICY-RECORD.
001460     COPY DSPOLREC.
001470
001480 FD  DRISC-SCORE-FILE
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 46 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS DS-DRISC-SCORE-RECORD.
001540     COPY DSDRISCR.
001550
001560 FD  RISK-CATEGORY-FILE
001570     RECORDING MODE IS F
001580     LABEL RECORDS ARE STANDARD
001590     RECORD CONTAINS 47 CHARACTERS
001600     BLOCK CONTAINS 0 RECORDS
001610     DATA RECORD IS DS-RISK-CATEGORY-RECORD.
001620     COPY DSRSKCAT.
001630
001640 FD  PREMIUM-CALC-FILE
001650     RECORDING MODE IS F
001660     LABEL RECORDS ARE STANDARD
001670     RECORD CONTAINS 91 CHARACTERS
001680     BLOCK CONTAINS 0 RECORDS
001690     DATA RECORD IS DS-PREMIUM-CALC-RECORD.
001700     COPY DSPREMCC.
001710
001720 EJECT
001730 WORKING-STORAGE SECTION.
001740 01  FILLER PIC X(32)
001750         VALUE 'DSPREMCL WORKING STORAGE BEGINS'.
001760*****************************************************************
001770*    FILE STATUS AND SWITCHES                                  *
001780*****************************************************************
001790 01  WS-CONTROL-BLOCK.
001800     05  WS-SYSIN-STATUS              PIC X(2).
001810         88  SYSIN-OK                 VALUE '00'.
001820         88  SYSIN-EOF                VALUE '10'.
001830     05  WS-POLICY-STATUS             PIC X(2).
001840         88  POLICY-OK                VALUE '00'.
001850         88  POLICY-EOF                VALUE '10'.
001860     05  WS-DRISCSCR-STATUS           PIC X(2).
001870         88  DRISCSCR-OK              VALUE '00'.
001880         88  DRISCSCR-EOF             VALUE '10'.
001890     05  WS-RSKCAT-STATUS             PIC X(2).
001900         88  RSKCAT-OK                VALUE '00'.
001910         88  RSKCAT-EOF               VALUE '10'.
001920     05  WS-PREMCALC-STATUS           PIC X(2).
001930         88  PREMCALC-OK              VALUE '00'.
001940     05  MORE-POLICY-SW               PIC X(1) VALUE 'Y'.
001950         88  MORE-POLICY              VALUE 'Y'.
001960         88  NO-MORE-POLICY           VALUE 'N'.
001970     05  MORE-DRISCSCR-SW             PIC X(1) VALUE 'Y'.
001980         88  MORE-DRISCSCR            VALUE 'Y'.
001990         88  NO-MORE-DRISCSCR         VALUE 'N'.
002000     05  POLICY-FOUND-SW              PIC X(1) VALUE 'N'.
002010         88  POLICY-FOUND             VALUE 'Y'.
002020         88  POLICY-NOT-FOUND         VALUE 'N'.
002030     05  DRISCSCR-FOUND-SW            PIC X(1) VALUE 'N'.
002040         88  DRISCSCR-FOUND           VALUE 'Y'.
002050         88  DRISCSCR-NOT-FOUND       VALUE 'N'.
002060     05  CATEGORY-FOUND-SW            PIC X(1) VALUE 'N'.
002070         88  CATEGORY-FOUND           VALUE 'Y'.
002080         88  CATEGORY-NOT-FOUND       VALUE 'N'.
002090     05  WS-POLICY-RRN                PIC S9(9) COMP VALUE ZERO.
002100     05  WS-DRISCSCR-RRN              PIC S9(9) COMP VALUE ZERO.
002110     05  FILLER                       PIC X(1).
002120*
002130*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
002140*    OPERATOR CAN SEE THE RAW SWITCHES WITHOUT A FORMATTED DUMP.
002150*
002160 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
002170     05  WCA-FILE-STATUS-BLOCK        PIC X(10).
002180     05  WCA-SWITCH-BLOCK             PIC X(5).
002190     05  WCA-RRN-BLOCK                PIC X(8).
002200
002210 01  WS-REQUEST-AREA.
002220     05  WS-REQUEST-USER-ID           PIC 9(9) VALUE ZERO.
002230     05  WS-RUN-DATE-YYYYMMDD         PIC 9(8) VALUE ZERO.
002240     05  FILLER                       PIC X(1).
002250
002260 01  WS-DRISCSCR-BEST-AREA.
002270     05  WS-BEST-DRISC-SCORE          PIC 9(3)V9(2) VALUE ZERO.
002280     05  WS-BEST-CALC-SEQ             PIC 9(9) VALUE ZERO.
002290     05  FILLER                       PIC X(1).
002300
002310 01  WS-CALC-WORK-AREA.
002320     05  WS-FINAL-PREMIUM             PIC 9(7)V9(2) VALUE ZERO.
002330     05  WS-MATCH-CATEGORY-NAME       PIC X(20) VALUE SPACES.
002340     05  WS-MATCH-MULTIPLIER          PIC 9(1)V9(2) VALUE ZERO.
002350     05  FILLER                       PIC X(1).
002360
002370 01  WS-RISK-TABLE-WORK-AREA.
002380     05  WS-RISK-TABLE-COUNT          PIC S9(3) COMP VALUE ZERO.
002390     05  FILLER                       PIC X(1).
002400
002410*
002420*    WORKING-STORAGE TABLE FORM OF THE RSKCAT DISK RECORD, BUILT
002430*    BY 1100-LOAD-RISK-TABLE AT STARTUP AND SCANNED BY
002440*    2200-CLASSIFY-RISK-CATEGORY.  KEPT HERE RATHER THAN IN THE
002450*    DSRSKCAT COPYBOOK BECAUSE IT IS NOT A DISK RECORD AND HAS NO
002460*    BUSINESS LIVING INSIDE THE RSKCAT FD (TICKET DR-0601).
002470*
002480 01  WS-RISK-CATEGORY-TABLE.
002490     05  RC-TABLE-ROW OCCURS 10 TIMES INDEXED BY RC-IDX.
002500         10  RC-T-CATEGORY-NAME      PIC X(20).
002510         10  RC-T-MIN-SCORE          PIC 9(3)V9(2).
002520         10  RC-T-MAX-SCORE          PIC 9(3)V9(2).
002530         10  RC-T-PREMIUM-MULTIPLIER PIC 9(1)V9(2).
002540     05  FILLER                      PIC X(1).
002550
002560*
002570*    ALTERNATE VIEW OF THE RUN-DATE FIELD AS FOUR SEPARATE
002580*    SUBFIELDS, USED BY 2500-SET-COVERAGE-PERIOD TO EDIT THE
002590*    YEAR DIGITS WITHOUT A DATE-ARITHMETIC SUBROUTINE.
002600*
002610 01  WS-RUN-DATE-ALT REDEFINES WS-REQUEST-AREA.
002620     05  FILLER                       PIC X(9).
002630     05  WRD-CCYY                     PIC 9(4).
002640     05  WRD-MMDD                     PIC 9(4).
002650
002660 01  FILLER PIC X(32)
002670         VALUE 'DSPREMCL WORKING STORAGE ENDS  '.
002680 EJECT
002690 PROCEDURE DIVISION.
002700*****************************************************************
002710*                        MAINLINE LOGIC                         *
002720*****************************************************************
002730
002740 0000-CONTROL-PROCESS.
002750     PERFORM 1000-INITIALIZATION
002760         THRU 1099-INITIALIZATION-EXIT.
002770     PERFORM 2000-FIND-POLICY
002780         THRU 2099-FIND-POLICY-EXIT.
002790     PERFORM 2100-FIND-LATEST-DRISC-SCORE
002800         THRU 2199-FIND-LATEST-DRISC-SCORE-EXIT.
002810     PERFORM 2200-CLASSIFY-RISK-CATEGORY
002820         THRU 2299-CLASSIFY-RISK-CATEGORY-EXIT.
002830     PERFORM 2300-COMPUTE-FINAL-PREMIUM
002840         THRU 2399-COMPUTE-FINAL-PREMIUM-EXIT.
002850     PERFORM 2400-WRITE-PREMIUM-CALC
002860         THRU 2499-WRITE-PREMIUM-CALC-EXIT.
002870     PERFORM 2600-ACTIVATE-POLICY
002880         THRU 2699-ACTIVATE-POLICY-EXIT.
002890     PERFORM EOJ9000-CLOSE-FILES
002900         THRU EOJ9999-EXIT.
002910     GOBACK.
002920 EJECT
002930*****************************************************************
002940*                         INITIALIZATION                       *
002950*****************************************************************
002960
002970 1000-INITIALIZATION.
002980     DISPLAY '******** BEGIN JOB DSPREMCL ********'.
002990     OPEN INPUT CONTROL-CARD-FILE.
003000     IF NOT SYSIN-OK
003010         DISPLAY 'OPEN FAILED ON SYSIN - STATUS ' WS-SYSIN-STATUS
003020         GO TO EOJ9900-ABEND
003030     END-IF.
003040     READ CONTROL-CARD-FILE
003050         AT END
003060             DISPLAY 'NO USER ID CONTROL CARD SUPPLIED'
003070             GO TO EOJ9900-ABEND
003080     END-READ.
003090     MOVE CC-USER-ID TO WS-REQUEST-USER-ID.
003100     MOVE CC-RUN-DATE-YYYYMMDD TO WS-RUN-DATE-YYYYMMDD.
003110     CLOSE CONTROL-CARD-FILE.
003120
003130     OPEN I-O POLICY-FILE.
003140     IF NOT POLICY-OK
003150         DISPLAY 'OPEN FAILED ON POLFILE - STATUS ' WS-POLICY-STATUS
003160         GO TO EOJ9900-ABEND
003170     END-IF.
003180     OPEN INPUT DRISC-SCORE-FILE.
003190     IF NOT DRISCSCR-OK
003200         DISPLAY 'OPEN FAILED ON DRISCSCR - STATUS '
003210             WS-DRISCSCR-STATUS
003220         GO TO EOJ9900-ABEND
003230     END-IF.
003240     OPEN INPUT RISK-CATEGORY-FILE.
003250     IF NOT RSKCAT-OK
003260         DISPLAY 'OPEN FAILED ON RSKCAT - STATUS ' WS-RSKCAT-STATUS
003270         GO TO EOJ9900-ABEND
003280     END-IF.
003290     OPEN EXTEND PREMIUM-CALC-FILE.
003300     IF NOT PREMCALC-OK
003310         DISPLAY 'OPEN FAILED ON PREMCALC - STATUS '
003320             WS-PREMCALC-STATUS
003330         GO TO EOJ9900-ABEND
003340     END-IF.
003350     PERFORM 1100-LOAD-RISK-TABLE
003360         THRU 1199-LOAD-RISK-TABLE-EXIT.
003370 1099-INITIALIZATION-EXIT.
003380     EXIT.
003390*
003400*    LOADS THE (SMALL, STATIC) RISK CATEGORY TABLE ONCE AT
003410*    STARTUP RATHER THAN RE-READING RSKCAT PER TRANSACTION.
003420*
003430 1100-LOAD-RISK-TABLE.
003440     MOVE ZERO TO WS-RISK-TABLE-COUNT.
003450 1110-LOAD-ONE-ROW.
003460     READ RISK-CATEGORY-FILE
003470         AT END
003480             GO TO 1199-LOAD-RISK-TABLE-EXIT
003490     END-READ.
003500     ADD 1 TO WS-RISK-TABLE-COUNT.
003510     MOVE RC-CATEGORY-NAME
003520         TO RC-T-CATEGORY-NAME (WS-RISK-TABLE-COUNT).
003530     MOVE RC-MIN-SCORE
003540         TO RC-T-MIN-SCORE (WS-RISK-TABLE-COUNT).
003550     MOVE RC-MAX-SCORE
003560         TO RC-T-MAX-SCORE (WS-RISK-TABLE-COUNT).
003570     MOVE RC-PREMIUM-MULTIPLIER
003580         TO RC-T-PREMIUM-MULTIPLIER (WS-RISK-TABLE-COUNT).
003590     GO TO 1110-LOAD-ONE-ROW.
003600 1199-LOAD-RISK-TABLE-EXIT.
003610     EXIT.
003620 EJECT
003630*****************************************************************
003640*            FIND THE POLICY FOR THE REQUESTED USER             *
003650*****************************************************************
003660*
003670*    POLFILE IS RELATIVE ORG KEYED BY THE POLICY'S OWN ID, NOT
003680*    BY USER ID, SO A FORWARD SCAN IS NEEDED TO LOCATE THE
003690*    POLICY BELONGING TO THE REQUESTED USER'S VEHICLE.
003700*
003710 2000-FIND-POLICY.
003720     MOVE ZERO TO WS-POLICY-RRN.
003730 2010-SCAN-FOR-POLICY.
003740     READ POLICY-FILE NEXT RECORD
003750         AT END
003760             GO TO 2099-FIND-POLICY-EXIT
003770     END-READ.
003780     IF POL-USER-ID = WS-REQUEST-USER-ID
003790         SET POLICY-FOUND TO TRUE
003800         GO TO 2099-FIND-POLICY-EXIT
003810     END-IF.
003820     GO TO 2010-SCAN-FOR-POLICY.
003830 2099-FIND-POLICY-EXIT.
003840     IF POLICY-NOT-FOUND
003850         DISPLAY 'NO POLICY ON FILE FOR USER ' WS-REQUEST-USER-ID
003860         GO TO EOJ9900-ABEND
003870     END-IF.
003880     EXIT.
003890 EJECT
003900*****************************************************************
003910*           FIND THE USER'S MOST RECENT DRISC SCORE             *
003920*****************************************************************
003930
003940 2100-FIND-LATEST-DRISC-SCORE.
003950 2110-SCAN-FOR-DRISC-SCORE.
003960     READ DRISC-SCORE-FILE NEXT RECORD
003970         AT END
003980             GO TO 2199-FIND-LATEST-DRISC-SCORE-EXIT
003990     END-READ.
004000     IF DRISC-USER-ID = WS-REQUEST-USER-ID
004010         IF DRISC-CALC-SEQ > WS-BEST-CALC-SEQ
004020             SET DRISCSCR-FOUND TO TRUE
004030             MOVE DRISC-SCORE TO WS-BEST-DRISC-SCORE
004040             MOVE DRISC-CALC-SEQ TO WS-BEST-CALC-SEQ
004050         END-IF
004060     END-IF.
004070     GO TO 2110-SCAN-FOR-DRISC-SCORE.
004080 2199-FIND-LATEST-DRISC-SCORE-EXIT.
004090     IF DRISCSCR-NOT-FOUND
004100         DISPLAY 'NO DRISCSCORE FOUND FOR USER ' WS-REQUEST-USER-ID
004110         GO TO EOJ9900-ABEND
004120     END-IF.
004130     EXIT.
004140 EJECT
004150*****************************************************************
004160*              CLASSIFY THE DRISC SCORE BY BAND                 *
004170*****************************************************************
004180*
004190*    SCANS THE LOADED RATING TABLE FOR THE ONE ROW WHOSE BAND
004200*    BRACKETS THE DRISC SCORE, INCLUSIVE ON BOTH ENDS.  THIS IS
004210*    THE SUBSTITUTE FOR SEARCH ALL - SEARCH ALL CANNOT EXPRESS
004220*    AN INCLUSIVE RANGE TEST AGAINST A SINGLE ASCENDING KEY.
004230*
004240 2200-CLASSIFY-RISK-CATEGORY.
004250     SET RC-IDX TO 1.
004260 2210-SCAN-RISK-TABLE.
004270     IF RC-IDX > WS-RISK-TABLE-COUNT
004280         GO TO 2299-CLASSIFY-RISK-CATEGORY-EXIT
004290     END-IF.
004300     IF WS-BEST-DRISC-SCORE >= RC-T-MIN-SCORE (RC-IDX)
004310         AND WS-BEST-DRISC-SCORE <= RC-T-MAX-SCORE (RC-IDX)
004320         SET CATEGORY-FOUND TO TRUE
004330         MOVE RC-T-CATEGORY-NAME (RC-IDX) TO WS-MATCH-CATEGORY-NAME
004340         MOVE RC-T-PREMIUM-MULTIPLIER (RC-IDX) TO WS-MATCH-MULTIPLIER
004350         GO TO 2299-CLASSIFY-RISK-CATEGORY-EXIT
004360     END-IF.
004370     SET RC-IDX UP BY 1.
004380     GO TO 2210-SCAN-RISK-TABLE.
004390 2299-CLASSIFY-RISK-CATEGORY-EXIT.
004400     IF CATEGORY-NOT-FOUND
004410         DISPLAY 'NO DRISCSCORE FOUND FOR USER ' WS-REQUEST-USER-ID
004420         GO TO EOJ9900-ABEND
004430     END-IF.
004440     EXIT.
004450 EJECT
004460*****************************************************************
004470*                  COMPUTE THE FINAL PREMIUM                    *
004480*****************************************************************
004490
004500 2300-COMPUTE-FINAL-PREMIUM.
004510     COMPUTE WS-FINAL-PREMIUM ROUNDED =
004520         POL-BASE-PREMIUM * WS-MATCH-MULTIPLIER.
004530 2399-COMPUTE-FINAL-PREMIUM-EXIT.
004540     EXIT.
004550 EJECT
004560*****************************************************************
004570*               WRITE THE PREMIUM CALC HISTORY ROW               *
004580*****************************************************************
004590
004600 2400-WRITE-PREMIUM-CALC.
004610     MOVE POL-POLICY-ID TO PC-POLICY-ID.
004620     MOVE WS-BEST-DRISC-SCORE TO PC-RISK-SCORE.
004630     MOVE WS-MATCH-CATEGORY-NAME TO PC-RISK-CATEGORY.
004640     MOVE POL-BASE-PREMIUM
004650         TO PC-BASE-PREMIUM.
004660     MOVE WS-MATCH-MULTIPLIER TO PC-RISK-MULTIPLIER.
004670     MOVE WS-FINAL-PREMIUM TO PC-FINAL-PREMIUM.
004680     PERFORM 2500-SET-COVERAGE-PERIOD
004690         THRU 2599-SET-COVERAGE-PERIOD-EXIT.
004700
004710     WRITE DS-PREMIUM-CALC-RECORD.
004720     IF NOT PREMCALC-OK
004730         DISPLAY 'WRITE FAILED ON PREMCALC - STATUS '
004740             WS-PREMCALC-STATUS
004750         GO TO EOJ9900-ABEND
004760     END-IF.
004770 2499-WRITE-PREMIUM-CALC-EXIT.
004780     EXIT.
004790*
004800*    A COVERAGE PERIOD IS ALWAYS EXACTLY 12 MONTHS, SO THE END
004810*    DATE IS BUILT BY COPYING THE START DATE'S MONTH/DAY AND
004820*    ADDING 1 TO THE CENTURY/YEAR DIGITS - NO DATE UTILITY IS
004830*    AVAILABLE IN THIS SHOP'S LIBRARY TO CALL OUT TO.
004840*
004850 2500-SET-COVERAGE-PERIOD.
004860     MOVE WS-RUN-DATE-YYYYMMDD TO PC-PERIOD-START-YYYYMMDD
004870        .
004880     MOVE WRD-CCYY TO PDA-START-CCYY.
004890     MOVE WRD-MMDD TO PDA-START-MMDD.
004900     COMPUTE PDA-END-CCYY = WRD-CCYY + 1.
004910     MOVE WRD-MMDD TO PDA-END-MMDD.
004920 2599-SET-COVERAGE-PERIOD-EXIT.
004930     EXIT.
004940 EJECT
004950*****************************************************************
004960*                       ACTIVATE THE POLICY                     *
004970*****************************************************************
004980
004990 2600-ACTIVATE-POLICY.
005000     MOVE WS-FINAL-PREMIUM TO POL-CURRENT-PREMIUM.
005010     MOVE 'ACTIVE' TO POL-STATUS.
005020     REWRITE DS-POLICY-RECORD
005030         INVALID KEY
005040             DISPLAY 'REWRITE FAILED ON POLFILE - STATUS '
005050                 WS-POLICY-STATUS
005060             DISPLAY 'RAW RECORD: ' DS-POLREC-RECORD-DUMP
005070             GO TO EOJ9900-ABEND
005080     END-REWRITE.
005090     DISPLAY 'DRISC SCORE USED: ' WS-BEST-DRISC-SCORE.
005100     DISPLAY 'RISK CATEGORY:    ' WS-MATCH-CATEGORY-NAME.
005110     DISPLAY 'FINAL PREMIUM:    ' WS-FINAL-PREMIUM.
005120 2699-ACTIVATE-POLICY-EXIT.
005130     EXIT.
005140 EJECT
005150*****************************************************************
005160*                        CLOSE FILES                            *
005170*****************************************************************
005180
005190 EOJ9000-CLOSE-FILES.
005200     CLOSE POLICY-FILE, DRISC-SCORE-FILE, RISK-CATEGORY-FILE,
005210         PREMIUM-CALC-FILE.
005220     DISPLAY '******** NORMAL END OF JOB DSPREMCL ********'.
005230     MOVE ZERO TO RETURN-CODE.
005240     GO TO EOJ9999-EXIT.
005250 EOJ9900-ABEND.
005260     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
005270     DISPLAY '*** ABNORMAL END OF JOB - DSPREMCL ***'.
005280     MOVE 16 TO RETURN-CODE.
005290 EOJ9999-EXIT.
005300     EXIT.
