000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSRISCCL.
000120 AUTHOR.        L K MATSUDA.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  07/1987.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 RISK ROLL-UP PASS.  SCANS THE DRIVE-SCORE FILE      *
000210*  FOR ONE VEHICLE, TAKES THE MOST RECENT 10 SCORES (FEWER IF     *
000220*  FEWER EXIST), AVERAGES THEM INTO A DRISC ROLLING RISK          *
000230*  SCORE, AND POSTS IT TO THE DRISC-SCORE FILE.                   *
000240*                                                               *
000250*J   JCL..                                                     *
000260*                                                               *
000270* //DSRISCCL EXEC PGM=DSRISCCL                                  *
000280* //SYSOUT   DD SYSOUT=*                                        *
000290* //DRVSCORE DD DSN=P54.DRISC.DRVSCORE.DATA,DISP=SHR             *
000300* //DRISCSCR DD DSN=P54.DRISC.DRISCSCR.DATA,DISP=SHR             *
000310* //SYSIN    DD *                                               *
000320* //            VEHICLE ID CONTROL CARD - COLS 1-9               *
000330* //*                                                           *
000340*                                                               *
000350*P   ENTRY PARAMETERS..                                        *
000360*     SYSIN CONTROL CARD - ONE VEHICLE ID, PIC 9(9), COLS 1-9.   *
000370*                                                               *
000380*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000390*     NO DRIVE SCORES ON FILE FOR THE REQUESTED VEHICLE.         *
000400*     I/O ERROR ON FILES.                                       *
000410*                                                               *
000420*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000430*     NONE.                                                    *
000440*                                                               *
000450*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000460*     WS-RECENT-SCORE-TABLE - 10-ENTRY SLIDING WINDOW.           *
000470*                                                               *
000480*    MAINTENANCE HISTORY                                       *
000490*    07/03/87  LKM  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000500*    02/08/94  LKM  CONVERTED DRVSCORE/DRISCSCR FROM INDEXED      *
000510*                   TO RELATIVE ORG PER DBA REQUEST               *
000520*    08/30/95  RPJ  SLIDING WINDOW NOW KEEPS LAST 10 IN ARRIVAL   *
000530*                   ORDER INSTEAD OF A SORTED TOP-10 - MATCHES    *
000540*                   UNDERWRITING'S "MOST RECENT" DEFINITION       *
000550*    04/22/99  TBH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000560*                   PROGRAM, NO CHANGE REQUIRED                  *
000570*    03/11/02  JWK  ADDED TRAILING FILLER TO WS-CONTROL-BLOCK,    *
000580*                   WS-REQUEST-AREA, AND WS-WINDOW-WORK-AREA PER   *
000590*                   THE SHOP'S WORKING-STORAGE PADDING STANDARD     *
000600*                   (TICKET DR-0573)                               *
000610*    06/14/01  TBH  ADDED A TRAILING FILLER ENTRY TO               *
000620*                   WS-RECENT-SCORE-TABLE SO THE SLIDING WINDOW     *
000630*                   CONFORMS TO THE SAME PADDING STANDARD           *
000640*                   (TICKET DR-0601)                               *
000650*    02/19/07  LKM  WIRED THE DUMP FIELD IN DSDRISCR INTO THE       *
000660*                   WRITE-FAILURE PATH IN 3050-CALCULATE-AND-POST -  *
000670*                   THE COPYBOOK COMMENT HAD CLAIMED DSPREMCL        *
000680*                   DISPLAYED IT, BUT NO PROGRAM EVER DID            *
000690*                   (TICKET DR-0622)                               *
000700*****************************************************************
000710 EJECT
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-390.
000750 OBJECT-COMPUTER.  IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT CONTROL-CARD-FILE
000810         ASSIGN TO SYSIN
000820         ORGANIZATION IS SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-SYSIN-STATUS.
000850
000860     SELECT DRIVE-SCORE-FILE
000870         ASSIGN TO DRVSCORE
000880         ORGANIZATION IS RELATIVE
000890         ACCESS MODE IS SEQUENTIAL
000900         RELATIVE KEY IS WS-DRVSCR-RRN
000910         FILE STATUS IS WS-DRVSCR-STATUS.
000920
000930     SELECT DRISC-SCORE-FILE
000940         ASSIGN TO DRISCSCR
000950         ORGANIZATION IS RELATIVE
000960         ACCESS MODE IS DYNAMIC
000970         RELATIVE KEY IS WS-DRISCSCR-RRN
000980         FILE STATUS IS WS-DRISCSCR-STATUS.
000990
001000 EJECT
001010 DATA DIVISION.
001020 FILE SECTION.
001030
001040 FD  CONTROL-CARD-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 80 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS CONTROL-CARD-REC.
001100 01  CONTROL-CARD-REC.
001110     05  CC-VEHICLE-ID               PIC 9(9).
001120     05  FILLER                      PIC X(71).
001130
001140 FD  DRIVE-SCORE-FILE
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 52 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS DS-DRIVE-SCORE-RECORD.
001200     COPY DSDRVSCR.
001210
001220 FD  DRISC-SCORE-FILE
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 46 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS DS-DRISC-SCORE-RECORD.
001280     COPY DSDRISCR.
001290
001300 EJECT
001310 WORKING-STORAGE SECTION.
001320 01  FILLER PIC X(32)
001330         VALUE 'DSRISCCL WORKING STORAGE BEGINS'.
001340*****************************************************************
001350*    FILE STATUS AND SWITCHES                                  *
001360*****************************************************************
001370 01  WS-CONTROL-BLOCK.
001380     05  WS-SYSIN-STATUS             PIC X(2).
001390         88  SYSIN-OK                VALUE '00'.
001400         88  SYSIN-EOF               VALUE '10'.
001410     05  WS-DRVSCR-STATUS            PIC X(2).
001420         88  DRVSCR-OK               VALUE '00'.
001430         88  DRVSCR-EOF              VALUE '10'.
001440     05  WS-DRISCSCR-STATUS          PIC X(2).
001450         88  DRISCSCR-OK             VALUE '00'.
001460         88  DRISCSCR-EOF            VALUE '10'.
001470     05  MORE-DRVSCR-SW              PIC X(1) VALUE 'Y'.
001480         88  MORE-DRVSCR             VALUE 'Y'.
001490         88  NO-MORE-DRVSCR          VALUE 'N'.
001500     05  WS-DRVSCR-RRN               PIC S9(9) COMP VALUE ZERO.
001510     05  WS-DRISCSCR-RRN             PIC S9(9) COMP VALUE ZERO.
001520     05  WS-SCORES-READ-CNT          PIC S9(9) COMP VALUE ZERO.
001530     05  WS-SCORES-MATCHED-CNT       PIC S9(9) COMP VALUE ZERO.
001540     05  FILLER                      PIC X(1).
001550*
001560*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
001570*    OPERATOR CAN SEE THE RAW COUNTERS WITHOUT A FORMATTED DUMP.
001580*
001590 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
001600     05  WCA-FILE-STATUS-BLOCK       PIC X(6).
001610     05  WCA-SWITCH-BLOCK            PIC X(1).
001620     05  WCA-COUNTER-BLOCK           PIC X(16).
001630
001640 01  WS-REQUEST-AREA.
001650     05  WS-REQUEST-VEHICLE-ID       PIC 9(9) VALUE ZERO.
001660     05  FILLER                      PIC X(1).
001670
001680 01  WS-WINDOW-WORK-AREA.
001690     05  WS-WINDOW-COUNT             PIC S9(3) COMP VALUE ZERO.
001700     05  WS-WINDOW-INDEX             PIC S9(3) COMP VALUE ZERO.
001710     05  WS-SLOT-INDEX               PIC S9(3) COMP VALUE ZERO.
001720     05  WS-SCORE-TOTAL              PIC S9(7)V9(2) COMP-3 VALUE ZERO.
001730     05  WS-RISK-SCORE               PIC 9(3)V9(2) VALUE ZERO.
001740     05  FILLER                      PIC X(1).
001750
001760*
001770*    10-ENTRY SLIDING WINDOW OF THE MOST RECENT DRIVE SCORES
001780*    SEEN FOR THE REQUESTED VEHICLE.  SINCE RRN ORDER IS
001790*    CREATION ORDER, A NEW MATCH BUMPS THE OLDEST ENTRY OUT THE
001800*    TOP THE SAME WAY A SHIFT REGISTER DOES - NO SORT NEEDED.
001810*
001820 01  WS-RECENT-SCORE-TABLE.
001830     05  WS-RECENT-SCORE-ENTRY OCCURS 10 TIMES
001840             INDEXED BY WS-RS-IDX.
001850         10  WS-RS-SCORE             PIC 9(3)V9(2).
001860     05  FILLER                      PIC X(1).
001870
001880*
001890*    ALTERNATE VIEW OF THE SLIDING WINDOW AS ONE CONTIGUOUS
001900*    DISPLAY FIELD, USED BY THE ABEND ROUTINE TO DUMP THE
001910*    WINDOW CONTENTS WITHOUT A SUBSCRIPTED DISPLAY LOOP.
001920*
001930 01  WS-RECENT-SCORE-DUMP REDEFINES WS-RECENT-SCORE-TABLE.
001940     05  WS-RSD-RAW                  PIC X(50).
001950
001960 01  FILLER PIC X(32)
001970         VALUE 'DSRISCCL WORKING STORAGE ENDS  '.
001980 EJECT
001990 PROCEDURE DIVISION.
002000*****************************************************************
002010*                        MAINLINE LOGIC                         *
002020*****************************************************************
002030
002040 0000-CONTROL-PROCESS.
002050     PERFORM 1000-INITIALIZATION
002060         THRU 1099-INITIALIZATION-EXIT.
002070     PERFORM 2000-SCAN-DRIVE-SCORES
002080         THRU 2000-SCAN-DRIVE-SCORES-EXIT
002090         UNTIL NO-MORE-DRVSCR.
002100     PERFORM 3000-CALCULATE-AND-POST
002110         THRU 3099-CALCULATE-AND-POST-EXIT.
002120     PERFORM EOJ9000-CLOSE-FILES
002130         THRU EOJ9999-EXIT.
002140     GOBACK.
002150 EJECT
002160*****************************************************************
002170*                         INITIALIZATION                       *
002180*****************************************************************
002190
002200 1000-INITIALIZATION.
002210     DISPLAY '******** BEGIN JOB DSRISCCL ********'.
002220     OPEN INPUT CONTROL-CARD-FILE.
002230     IF NOT SYSIN-OK
002240         DISPLAY 'OPEN FAILED ON SYSIN - STATUS ' WS-SYSIN-STATUS
002250         GO TO EOJ9900-ABEND
002260     END-IF.
002270     READ CONTROL-CARD-FILE
002280         AT END
002290             DISPLAY 'NO VEHICLE ID CONTROL CARD SUPPLIED'
002300             GO TO EOJ9900-ABEND
002310     END-READ.
002320     MOVE CC-VEHICLE-ID TO WS-REQUEST-VEHICLE-ID.
002330     CLOSE CONTROL-CARD-FILE.
002340
002350     OPEN INPUT DRIVE-SCORE-FILE.
002360     IF NOT DRVSCR-OK
002370         DISPLAY 'OPEN FAILED ON DRVSCORE - STATUS ' WS-DRVSCR-STATUS
002380         GO TO EOJ9900-ABEND
002390     END-IF.
002400     OPEN I-O DRISC-SCORE-FILE.
002410     IF NOT DRISCSCR-OK
002420         DISPLAY 'OPEN FAILED ON DRISCSCR - STATUS '
002430             WS-DRISCSCR-STATUS
002440         GO TO EOJ9900-ABEND
002450     END-IF.
002460     PERFORM 1100-ESTABLISH-HWM
002470         THRU 1199-ESTABLISH-HWM-EXIT.
002480 1099-INITIALIZATION-EXIT.
002490     EXIT.
002500*
002510*    DRISCSCR IS RELATIVE ORG.  A FORWARD SCAN TO END-OF-FILE
002520*    ESTABLISHES THE HIGH-WATER-MARK RRN SO THE NEXT WRITE CAN
002530*    APPEND BY RANDOM ACCESS ON RELATIVE KEY.
002540*
002550 1100-ESTABLISH-HWM.
002560     MOVE ZERO TO WS-DRISCSCR-RRN.
002570 1110-HWM-SCAN.
002580     READ DRISC-SCORE-FILE NEXT RECORD
002590         AT END
002600             GO TO 1199-ESTABLISH-HWM-EXIT
002610     END-READ.
002620     ADD 1 TO WS-DRISCSCR-RRN.
002630     GO TO 1110-HWM-SCAN.
002640 1199-ESTABLISH-HWM-EXIT.
002650     EXIT.
002660 EJECT
002670*****************************************************************
002680*            SCAN DRIVE-SCORE-FILE FOR THIS VEHICLE             *
002690*****************************************************************
002700
002710 2000-SCAN-DRIVE-SCORES.
002720     READ DRIVE-SCORE-FILE NEXT RECORD
002730         AT END
002740             SET NO-MORE-DRVSCR TO TRUE
002750             GO TO 2000-SCAN-DRIVE-SCORES-EXIT
002760     END-READ.
002770     ADD 1 TO WS-SCORES-READ-CNT.
002780     IF DS-VEHICLE-ID = WS-REQUEST-VEHICLE-ID
002790         PERFORM 2100-SLIDE-INTO-WINDOW
002800             THRU 2199-SLIDE-INTO-WINDOW-EXIT
002810         ADD 1 TO WS-SCORES-MATCHED-CNT
002820     END-IF.
002830 2000-SCAN-DRIVE-SCORES-EXIT.
002840     EXIT.
002850*
002860*    SHIFTS THE WINDOW DOWN ONE SLOT AND DROPS THE NEWEST SCORE
002870*    INTO THE LAST SLOT, SO SLOT 10 IS ALWAYS THE MOST RECENT
002880*    SCORE SEEN SO FAR AND SLOT 1 IS THE OLDEST STILL HELD.
002890*
002900 2100-SLIDE-INTO-WINDOW.
002910     IF WS-WINDOW-COUNT < 10
002920         ADD 1 TO WS-WINDOW-COUNT
002930     ELSE
002940         MOVE 1 TO WS-SLOT-INDEX
002950         PERFORM 2150-SHIFT-ONE-SLOT
002960             THRU 2150-SHIFT-ONE-SLOT-EXIT
002970     END-IF.
002980     MOVE DS-SCORE
002990         TO WS-RS-SCORE (WS-WINDOW-COUNT).
003000 2199-SLIDE-INTO-WINDOW-EXIT.
003010     EXIT.
003020*
003030*    SHIFTS SLOTS 2-10 DOWN ONE POSITION WHEN THE WINDOW IS
003040*    ALREADY FULL.
003050*
003060 2150-SHIFT-ONE-SLOT.
003070     IF WS-SLOT-INDEX > 9
003080         GO TO 2150-SHIFT-ONE-SLOT-EXIT
003090     END-IF.
003100     MOVE WS-RS-SCORE (WS-SLOT-INDEX + 1)
003110         TO WS-RS-SCORE (WS-SLOT-INDEX).
003120     ADD 1 TO WS-SLOT-INDEX.
003130     GO TO 2150-SHIFT-ONE-SLOT.
003140 2150-SHIFT-ONE-SLOT-EXIT.
003150     EXIT.
003160 EJECT
003170*****************************************************************
003180*         AVERAGE THE WINDOW AND POST THE DRISC SCORE           *
003190*****************************************************************
003200
003210 3000-CALCULATE-AND-POST.
003220     IF WS-WINDOW-COUNT = ZERO
003230         DISPLAY 'NOT ENOUGH TRIP DATA TO CALCULATE DRISC SCORE.'
003240         GO TO EOJ9900-ABEND
003250     END-IF.
003260
003270     MOVE ZERO TO WS-SCORE-TOTAL.
003280     MOVE 1 TO WS-WINDOW-INDEX.
003290     PERFORM 3050-ADD-ONE-SCORE
003300         THRU 3050-ADD-ONE-SCORE-EXIT.
003310     COMPUTE WS-RISK-SCORE ROUNDED =
003320         WS-SCORE-TOTAL / WS-WINDOW-COUNT.
003330
003340     MOVE WS-REQUEST-VEHICLE-ID TO DRISC-USER-ID.
003350     MOVE WS-RISK-SCORE TO DRISC-SCORE.
003360     MOVE WS-WINDOW-COUNT TO DRISC-TRIPS-CONSIDERED.
003370     ADD 1 TO WS-DRISCSCR-RRN.
003380     MOVE WS-DRISCSCR-RRN TO DRISC-CALC-SEQ.
003390
003400     WRITE DS-DRISC-SCORE-RECORD
003410         INVALID KEY
003420             DISPLAY 'WRITE FAILED ON DRISCSCR - STATUS '
003430                 WS-DRISCSCR-STATUS
003440             DISPLAY 'RAW RECORD: ' DS-DRISCR-RECORD-DUMP
003450             GO TO EOJ9900-ABEND
003460     END-WRITE.
003470     DISPLAY 'DRISC SCORE UPDATED: ' WS-RISK-SCORE.
003480 3099-CALCULATE-AND-POST-EXIT.
003490     EXIT.
003500*
003510*    ACCUMULATES THE WINDOW ENTRIES INTO WS-SCORE-TOTAL ONE
003520*    SUBSCRIPT AT A TIME.
003530*
003540 3050-ADD-ONE-SCORE.
003550     IF WS-WINDOW-INDEX > WS-WINDOW-COUNT
003560         GO TO 3050-ADD-ONE-SCORE-EXIT
003570     END-IF.
003580     ADD WS-RS-SCORE (WS-WINDOW-INDEX) TO WS-SCORE-TOTAL.
003590     ADD 1 TO WS-WINDOW-INDEX.
003600     GO TO 3050-ADD-ONE-SCORE.
003610 3050-ADD-ONE-SCORE-EXIT.
003620     EXIT.
003630 EJECT
003640*****************************************************************
003650*                        CLOSE FILES                            *
003660*****************************************************************
003670
003680 EOJ9000-CLOSE-FILES.
003690     CLOSE DRIVE-SCORE-FILE, DRISC-SCORE-FILE.
003700     DISPLAY 'DRIVE SCORES READ:    ' WS-SCORES-READ-CNT.
003710     DISPLAY 'DRIVE SCORES MATCHED: ' WS-SCORES-MATCHED-CNT.
003720     DISPLAY '******** NORMAL END OF JOB DSRISCCL ********'.
003730     MOVE ZERO TO RETURN-CODE.
003740     GO TO EOJ9999-EXIT.
003750 EOJ9900-ABEND.
003760     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
003770     DISPLAY 'WS-RECENT-SCORE-DUMP: ' WS-RECENT-SCORE-DUMP.
003780     DISPLAY '*** ABNORMAL END OF JOB - DSRISCCL ***'.
003790     MOVE 16 TO RETURN-CODE.
003800 EOJ9999-EXIT.
003810     EXIT.
