000100*****************************************************************
000110*                                                               *
000120*    DSRSKCAT  --  RISK CATEGORY RATING TABLE                  *
000130*                                                               *
000140*    STATIC REFERENCE DATA - ONE ROW PER RISK BAND, ONE ROW     *
000150*    PER RSKCAT DISK RECORD.  DSPREMCL LOADS THESE INTO ITS      *
000160*    OWN WORKING-STORAGE TABLE AT 1100-LOAD-RISK-TABLE AND       *
000170*    SCANS THAT TABLE RATHER THAN SEARCH ALL, SINCE THE LOOKUP   *
000180*    IS AN INCLUSIVE TWO-SIDED BAND TEST AND NOT A SIMPLE KEY    *
000190*    EQUALITY BINARY SEARCH ALL CAN EXPRESS.                    *
000200*                                                               *
000210*    MAINTENANCE HISTORY                                       *
000220*    07/02/88  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000230*    09/30/95  LKM  WIDENED RC-CATEGORY-NAME TO 20 BYTES FOR     *
000240*                   UNDERWRITING'S LONGER BAND LABELS            *
000250*    06/14/01  TBH  MOVED THE WORKING-STORAGE TABLE FORM OF      *
000260*                   THIS RECORD OUT OF THE COPYBOOK AND INTO     *
000270*                   DSPREMCL'S OWN WORKING-STORAGE SECTION -     *
000280*                   IT WAS NEVER A DISK RECORD AND DID NOT        *
000290*                   BELONG IN THE RSKCAT FD (TICKET DR-0601)      *
000300*****************************************************************
000310 01  DS-RISK-CATEGORY-RECORD.
000320     05  RC-CATEGORY-NAME           PIC X(20).
000330     05  RC-MIN-SCORE               PIC 9(3)V9(2).
000340     05  RC-MAX-SCORE               PIC 9(3)V9(2).
000350     05  RC-PREMIUM-MULTIPLIER      PIC 9(1)V9(2).
000360     05  FILLER                     PIC X(14).
