000100*****************************************************************
000110*                                                               *
000120*    DSTRPREC  --  TRIP TELEMETRY RECORD                       *
000130*                                                               *
000140*    ONE ROW OF ONBOARD-SENSOR TELEMETRY CAPTURED FOR A         *
000150*    SINGLE VEHICLE TRIP.  THIS IS THE INPUT TO THE DRIVE       *
000160*    SCORE CALCULATION IN DSTRPSCR.                             *
000170*                                                               *
000180*    MAINTENANCE HISTORY                                       *
000190*    06/12/87  RPJ  ORIGINAL LAYOUT - PROJECT DRISC-001         *
000200*    11/03/91  LKM  ADDED TRIP-SYSTEM-VOLTAGE, WIDENED           *
000210*                   TRIP-RPM FOR HIGH-REV DIESEL FLEET           *
000220*    04/22/99  TBH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS          *
000230*                   IN THIS RECORD, NO CHANGE REQUIRED           *
000240*    02/19/07  LKM  CORRECTED THE DUMP-FIELD COMMENT BELOW TO     *
000250*                   NAME THE ACTUAL PARAGRAPH THAT DISPLAYS IT    *
000260*                   (2050-VALIDATE-TRIP, NOT 2100-) AFTER AN      *
000270*                   AUDIT TURNED UP THE MISMATCH (TICKET DR-0622)*
000280*****************************************************************
000250 01  DS-TRIP-RECORD.
000260     05  TR-TRIP-ID                 PIC 9(9).
000270     05  TR-VEHICLE-ID               PIC 9(9).
000280     05  TR-TRIP-SPEED               PIC 9(3)V9(2).
000290     05  TR-TRIP-RPM                 PIC 9(5)V9(2).
000300     05  TR-TRIP-ACCELERATION        PIC 9(3)V9(2).
000310     05  TR-TRIP-THROTTLE-POSITION   PIC 9(3)V9(2).
000320     05  TR-TRIP-ENGINE-TEMP         PIC 9(3)V9(2).
000330     05  TR-TRIP-SYSTEM-VOLTAGE      PIC 9(2)V9(2).
000340     05  TR-TRIP-ENGINE-LOAD         PIC 9(3)V9(2).
000350     05  TR-TRIP-DISTANCE            PIC 9(5)V9(2).
000360     05  TR-TRIP-BRAKE               PIC 9(3)V9(2).
000370     05  FILLER                      PIC X(34).
000380*
000390*    ALTERNATE BYTE VIEW OF THE TRIP RECORD, DISPLAYED BY
000400*    DSTRPSCR'S 2050-VALIDATE-TRIP WHEN THE TRIP ID OR
000410*    VEHICLE ID FAILS THE PRESENCE EDIT.
000420*
000430 01  DS-TRIP-RECORD-DUMP REDEFINES DS-TRIP-RECORD.
000440     05  TRD-ID-BLOCK                PIC X(18).
000450     05  TRD-SENSOR-BLOCK            PIC X(48).
000460     05  FILLER                      PIC X(34).
