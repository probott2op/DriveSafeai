000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DSTRPSCR.
000120 AUTHOR.        R P JACOBY.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  06/1987.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*A   ABSTRACT..                                                *
000200*  DRISC-001 TRIP-SCORE PASS.  READS EACH VEHICLE TRIP FROM      *
000210*  THE TRIP FEED AND POSTS A 000.00-100.00 DRIVE SCORE FOR IT    *
000220*  AGAINST THE DRIVE-SCORE FILE.  SCORE IS A DETERMINISTIC       *
000230*  WEIGHTED-PENALTY FORMULA, NOT THE UNDERWRITING MODEL -         *
000240*  SEE 2200-CALCULATE-SCORE.                                     *
000250*                                                               *
000260*J   JCL..                                                     *
000270*                                                               *
000280* //DSTRPSCR EXEC PGM=DSTRPSCR                                  *
000290* //SYSOUT   DD SYSOUT=*                                        *
000300* //TRIPIN   DD DSN=P54.DRISC.TRIP.INPUT.DATA,DISP=SHR           *
000310* //DRVSCORE DD DSN=P54.DRISC.DRVSCORE.DATA,DISP=SHR             *
000320* //SYSIPT   DD DUMMY                                           *
000330* //*                                                           *
000340*                                                               *
000350*P   ENTRY PARAMETERS..                                        *
000360*     NONE.                                                    *
000370*                                                               *
000380*E   ERRORS DETECTED BY THIS ELEMENT..                          *
000390*     I/O ERROR ON FILES.                                       *
000400*     TRIP REJECTED - ZERO TRIP ID OR VEHICLE ID ON THE RECORD.  *
000410*                                                               *
000420*C   ELEMENTS INVOKED BY THIS ELEMENT..                         *
000430*     NONE.                                                    *
000440*                                                               *
000450*U   USER CONSTANTS AND TABLES REFERENCED..                     *
000460*     NONE.                                                    *
000470*                                                               *
000480*    MAINTENANCE HISTORY                                       *
000490*    06/19/87  RPJ  ORIGINAL PROGRAM - PROJECT DRISC-001         *
000500*    02/08/94  LKM  CONVERTED DRVSCORE FROM INDEXED TO           *
000510*                   RELATIVE ORG PER DBA REQUEST                 *
000520*    09/14/96  RPJ  RETUNED 2200-CALCULATE-SCORE PENALTY         *
000530*                   WEIGHTS PER UNDERWRITING MEMO DR-0447        *
000540*    04/22/99  TBH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS  *
000550*                   PROGRAM, NO CHANGE REQUIRED                  *
000560*    03/11/02  JWK  ADDED TRAILING FILLER TO WS-CONTROL-BLOCK,    *
000570*                   WS-SCORE-WORK-AREA, AND WS-PENALTY-THRESHOLDS  *
000580*                   PER THE SHOP'S WORKING-STORAGE PADDING          *
000590*                   STANDARD (TICKET DR-0573) - NONE HAD ROOM       *
000600*                   RESERVED FOR A LATER FIELD ADDITION             *
000610*    08/19/05  LKM  REVIEWED AGAINST THE CURRENT DRVSCORE FD AND    *
000620*                   CONFIRMED DS-DRIVE-SCORE-RECORD STILL MATCHES   *
000630*                   THE 52-BYTE LAYOUT ON DISK - NO CODE CHANGE     *
000640*    02/19/07  LKM  ADDED 2050-VALIDATE-TRIP - A TRIP ROW WITH A    *
000650*                   ZERO TRIP ID OR VEHICLE ID IS NOW REJECTED       *
000660*                   INSTEAD OF BEING POSTED AS A DRIVE SCORE          *
000670*                   (TICKET DR-0622).  ALSO WIRED THE DUMP FIELD     *
000680*                   IN DSDRVSCR INTO THE WRITE-FAILURE PATH BELOW -   *
000690*                   IT HAD BEEN SITTING UNUSED SINCE THE COPYBOOK     *
000700*                   WAS WRITTEN                                      *
000710*****************************************************************
000720 EJECT
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER.  IBM-390.
000760 OBJECT-COMPUTER.  IBM-390.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT TRIP-FILE
000820         ASSIGN TO TRIPIN
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-TRIPIN-STATUS.
000860
000870     SELECT DRIVE-SCORE-FILE
000880         ASSIGN TO DRVSCORE
000890         ORGANIZATION IS RELATIVE
000900         ACCESS MODE IS DYNAMIC
000910         RELATIVE KEY IS WS-DRVSCR-RRN
000920         FILE STATUS IS WS-DRVSCR-STATUS.
000930
000940 EJECT
000950 DATA DIVISION.
000960 FILE SECTION.
000970
000980 FD  TRIP-FILE
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 100 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS DS-TRIP-RECORD.
001040     COPY DSTRPREC.
001050
001060 FD  DRIVE-SCORE-FILE
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 52 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS DS-DRIVE-SCORE-RECORD.
001120     COPY DSDRVSCR.
001130
001140 EJECT
001150 WORKING-STORAGE SECTION.
001160 01  FILLER PIC X(32)
001170         VALUE 'DSTRPSCR WORKING STORAGE BEGINS'.
001180*****************************************************************
001190*    FILE STATUS AND SWITCHES                                  *
001200*****************************************************************
001210 01  WS-CONTROL-BLOCK.
001220     05  WS-TRIPIN-STATUS           PIC X(2).
001230         88  TRIPIN-OK              VALUE '00'.
001240         88  TRIPIN-EOF             VALUE '10'.
001250     05  WS-DRVSCR-STATUS           PIC X(2).
001260         88  DRVSCR-OK              VALUE '00'.
001270         88  DRVSCR-EOF             VALUE '10'.
001280     05  MORE-TRIPS-SW              PIC X(1) VALUE 'Y'.
001290         88  MORE-TRIPS             VALUE 'Y'.
001300         88  NO-MORE-TRIPS          VALUE 'N'.
001310     05  WS-TRIPS-READ-CNT          PIC S9(9) COMP VALUE ZERO.
001320     05  WS-SCORES-WRITTEN-CNT      PIC S9(9) COMP VALUE ZERO.
001330     05  WS-TRIPS-REJECTED-CNT      PIC S9(9) COMP VALUE ZERO.
001340     05  WS-DRVSCR-RRN              PIC S9(9) COMP VALUE ZERO.
001350     05  TRIP-VALID-SW              PIC X(1) VALUE 'Y'.
001360         88  TRIP-VALID             VALUE 'Y'.
001370         88  TRIP-INVALID           VALUE 'N'.
001380     05  FILLER                     PIC X(1).
001390*
001400*    DIAGNOSTIC ALTERNATE VIEW -- DISPLAYED UPON ABEND SO THE
001410*    OPERATOR CAN SEE THE RAW COUNTERS WITHOUT A FORMATTED DUMP.
001420*
001430 01  WS-CONTROL-BLOCK-ALT REDEFINES WS-CONTROL-BLOCK.
001440     05  WCA-FILE-STATUS-BLOCK      PIC X(4).
001450     05  WCA-SWITCH-BLOCK           PIC X(1).
001460     05  WCA-COUNTER-BLOCK          PIC X(12).
001470
001480 01  WS-SCORE-WORK-AREA.
001490     05  WS-SCORE                  PIC 9(3)V9(2) VALUE ZERO.
001500     05  WS-PENALTY                PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001510     05  WS-EXCESS                 PIC S9(5)V9(2) COMP-3 VALUE ZERO.
001520     05  WS-FEEDBACK-MSG            PIC X(40) VALUE SPACES.
001530     05  FILLER                     PIC X(1).
001540
001550 01  WS-PENALTY-THRESHOLDS.
001560     05  WS-ACCEL-LIMIT             PIC 9(3)V9(2) VALUE 3.00.
001570     05  WS-ACCEL-WEIGHT            PIC 9(1)V9(2) VALUE 2.00.
001580     05  WS-RPM-LIMIT               PIC 9(5)V9(2) VALUE 4000.00.
001590     05  WS-RPM-WEIGHT              PIC 9(1)V9(2) VALUE 0.01.
001600     05  WS-TEMP-LIMIT              PIC 9(3)V9(2) VALUE 104.00.
001610     05  WS-TEMP-WEIGHT             PIC 9(1)V9(2) VALUE 1.00.
001620     05  WS-BRAKE-LIMIT             PIC 9(3)V9(2) VALUE 70.00.
001630     05  WS-BRAKE-WEIGHT            PIC 9(1)V9(2) VALUE 1.50.
001640     05  FILLER                     PIC X(1).
001650
001660 01  FILLER PIC X(32)
001670         VALUE 'DSTRPSCR WORKING STORAGE ENDS  '.
001680 EJECT
001690 PROCEDURE DIVISION.
001700*****************************************************************
001710*                        MAINLINE LOGIC                         *
001720*****************************************************************
001730
001740 0000-CONTROL-PROCESS.
001750     PERFORM 1000-INITIALIZATION
001760         THRU 1099-INITIALIZATION-EXIT.
001770     PERFORM 2000-MAIN-PROCESS
001780         THRU 2000-MAIN-PROCESS-EXIT
001790         UNTIL NO-MORE-TRIPS.
001800     PERFORM EOJ9000-CLOSE-FILES
001810         THRU EOJ9999-EXIT.
001820     GOBACK.
001830 EJECT
001840*****************************************************************
001850*                         INITIALIZATION                       *
001860*****************************************************************
001870
001880 1000-INITIALIZATION.
001890     DISPLAY '******** BEGIN JOB DSTRPSCR ********'.
001900     OPEN INPUT TRIP-FILE.
001910     IF NOT TRIPIN-OK
001920         DISPLAY 'OPEN FAILED ON TRIPIN - STATUS ' WS-TRIPIN-STATUS
001930         GO TO EOJ9900-ABEND
001940     END-IF.
001950     OPEN I-O DRIVE-SCORE-FILE.
001960     IF NOT DRVSCR-OK
001970         DISPLAY 'OPEN FAILED ON DRVSCORE - STATUS ' WS-DRVSCR-STATUS
001980         GO TO EOJ9900-ABEND
001990     END-IF.
002000     PERFORM 1100-ESTABLISH-HWM
002010         THRU 1199-ESTABLISH-HWM-EXIT.
002020     PERFORM 1200-READ-NEXT-TRIP
002030         THRU 1299-READ-NEXT-TRIP-EXIT.
002040 1099-INITIALIZATION-EXIT.
002050     EXIT.
002060*
002070*    DRVSCORE IS RELATIVE ORG.  A FORWARD SCAN TO END-OF-FILE
002080*    ESTABLISHES THE HIGH-WATER-MARK RRN SO THE NEXT WRITE CAN
002090*    APPEND BY RANDOM ACCESS ON RELATIVE KEY.
002100*
002110 1100-ESTABLISH-HWM.
002120     MOVE ZERO TO WS-DRVSCR-RRN.
002130 1110-HWM-SCAN.
002140     READ DRIVE-SCORE-FILE NEXT RECORD
002150         AT END
002160             GO TO 1199-ESTABLISH-HWM-EXIT
002170     END-READ.
002180     ADD 1 TO WS-DRVSCR-RRN.
002190     GO TO 1110-HWM-SCAN.
002200 1199-ESTABLISH-HWM-EXIT.
002210     EXIT.
002220
002230 1200-READ-NEXT-TRIP.
002240     READ TRIP-FILE
002250         AT END
002260             SET NO-MORE-TRIPS TO TRUE
002270             GO TO 1299-READ-NEXT-TRIP-EXIT
002280     END-READ.
002290     ADD 1 TO WS-TRIPS-READ-CNT.
002300 1299-READ-NEXT-TRIP-EXIT.
002310     EXIT.
002320 EJECT
002330*****************************************************************
002340*                        MAIN PROCESS                          *
002350*****************************************************************
002360
002370 2000-MAIN-PROCESS.
002380     PERFORM 2050-VALIDATE-TRIP
002390         THRU 2099-VALIDATE-TRIP-EXIT.
002400     IF TRIP-VALID
002410         PERFORM 2100-POST-DRIVE-SCORE
002420             THRU 2199-POST-DRIVE-SCORE-EXIT
002430     END-IF.
002440     PERFORM 1200-READ-NEXT-TRIP
002450         THRU 1299-READ-NEXT-TRIP-EXIT.
002460 2000-MAIN-PROCESS-EXIT.
002470     EXIT.
002480*
002490*    PRESENCE EDIT ON THE KEY FIELDS - A TRIP ROW WITH A ZERO
002500*    TRIP ID OR VEHICLE ID IS A CORRUPTED READ FROM THE ONBOARD
002510*    UNIT AND IS REJECTED RATHER THAN POSTED AS A DRIVE SCORE.
002520*    THE RAW RECORD IS DUMPED IN BYTE-BLOCK FORM SO THE OPERATOR
002530*    CAN SEE IT WITHOUT A FORMATTED DISPLAY OF EVERY FIELD.
002540*
002550 2050-VALIDATE-TRIP.
002560     SET TRIP-VALID TO TRUE.
002570     IF TR-TRIP-ID = ZERO OR TR-VEHICLE-ID = ZERO
002580         SET TRIP-INVALID TO TRUE
002590         ADD 1 TO WS-TRIPS-REJECTED-CNT
002600         DISPLAY 'REJECTED TRIP - BAD ID - RAW RECORD: '
002610             DS-TRIP-RECORD-DUMP
002620     END-IF.
002630 2099-VALIDATE-TRIP-EXIT.
002640     EXIT.
002650 EJECT
002660*****************************************************************
002670*                     POST THE DRIVE SCORE                      *
002680*****************************************************************
002690
002700 2100-POST-DRIVE-SCORE.
002710     PERFORM 2200-CALCULATE-SCORE
002720         THRU 2299-CALCULATE-SCORE-EXIT.
002730     PERFORM 2300-SELECT-FEEDBACK
002740         THRU 2399-SELECT-FEEDBACK-EXIT.
002750     PERFORM 2400-WRITE-DRIVE-SCORE
002760         THRU 2499-WRITE-DRIVE-SCORE-EXIT.
002770     DISPLAY 'YOUR DRIVE SCORE: ' WS-SCORE.
002780 2199-POST-DRIVE-SCORE-EXIT.
002790     EXIT.
002800 EJECT
002810*****************************************************************
002820*                  CALCULATE TRIP DRIVE SCORE                  *
002830*****************************************************************
002840*
002850*    STARTS FROM A PERFECT 100.00 AND SUBTRACTS A WEIGHTED
002860*    PENALTY FOR EACH SENSOR FIELD THAT EXCEEDS ITS THRESHOLD.
002870*    THIS IS THE WEIGHTED-PENALTY FORMULA APPROVED BY
002880*    UNDERWRITING FOR PROJECT DRISC-001, REPLACING THE OLD
002890*    MANUAL TRIP-REVIEW SCORING SHEET.
002900*
002910 2200-CALCULATE-SCORE.
002920     MOVE 100.00 TO WS-SCORE.
002930
002940     IF TR-TRIP-ACCELERATION > WS-ACCEL-LIMIT
002950         COMPUTE WS-EXCESS =
002960             TR-TRIP-ACCELERATION - WS-ACCEL-LIMIT
002970         COMPUTE WS-PENALTY ROUNDED = WS-EXCESS * WS-ACCEL-WEIGHT
002980         SUBTRACT WS-PENALTY FROM WS-SCORE
002990     END-IF.
003000
003010     IF TR-TRIP-RPM > WS-RPM-LIMIT
003020         COMPUTE WS-EXCESS = TR-TRIP-RPM - WS-RPM-LIMIT
003030         COMPUTE WS-PENALTY ROUNDED = WS-EXCESS * WS-RPM-WEIGHT
003040         SUBTRACT WS-PENALTY FROM WS-SCORE
003050     END-IF.
003060
003070     IF TR-TRIP-ENGINE-TEMP > WS-TEMP-LIMIT
003080         COMPUTE WS-EXCESS =
003090             TR-TRIP-ENGINE-TEMP - WS-TEMP-LIMIT
003100         COMPUTE WS-PENALTY ROUNDED = WS-EXCESS * WS-TEMP-WEIGHT
003110         SUBTRACT WS-PENALTY FROM WS-SCORE
003120     END-IF.
003130
003140     IF TR-TRIP-BRAKE > WS-BRAKE-LIMIT
003150         COMPUTE WS-EXCESS =
003160             TR-TRIP-BRAKE - WS-BRAKE-LIMIT
003170         COMPUTE WS-PENALTY ROUNDED = WS-EXCESS * WS-BRAKE-WEIGHT
003180         SUBTRACT WS-PENALTY FROM WS-SCORE
003190     END-IF.
003200
003210     IF WS-SCORE < ZERO
003220         MOVE ZERO TO WS-SCORE
003230     END-IF.
003240     IF WS-SCORE > 100.00
003250         MOVE 100.00 TO WS-SCORE
003260     END-IF.
003270 2299-CALCULATE-SCORE-EXIT.
003280     EXIT.
003290
003300 2300-SELECT-FEEDBACK.
003310     IF WS-SCORE > 80.00
003320         MOVE 'EXCELLENT DRIVING!' TO WS-FEEDBACK-MSG
003330     ELSE
003340         MOVE 'IMPROVE YOUR BRAKING OR ACCELERATION.'
003350             TO WS-FEEDBACK-MSG
003360     END-IF.
003370     DISPLAY WS-FEEDBACK-MSG.
003380 2399-SELECT-FEEDBACK-EXIT.
003390     EXIT.
003400 EJECT
003410*****************************************************************
003420*                   WRITE DRIVE SCORE RECORD                   *
003430*****************************************************************
003440
003450 2400-WRITE-DRIVE-SCORE.
003460     MOVE TR-TRIP-ID     TO DS-TRIP-ID.
003470     MOVE TR-VEHICLE-ID  TO DS-VEHICLE-ID.
003480     MOVE WS-SCORE                   TO DS-SCORE.
003490     ADD 1 TO WS-DRVSCR-RRN.
003500     MOVE WS-DRVSCR-RRN TO DS-CREATED-SEQ.
003510
003520     WRITE DS-DRIVE-SCORE-RECORD
003530         INVALID KEY
003540             DISPLAY 'WRITE FAILED ON DRVSCORE - STATUS '
003550                 WS-DRVSCR-STATUS
003560             DISPLAY 'RAW RECORD: ' DS-DRVSCR-RECORD-DUMP
003570             GO TO EOJ9900-ABEND
003580     END-WRITE.
003590     ADD 1 TO WS-SCORES-WRITTEN-CNT.
003600 2499-WRITE-DRIVE-SCORE-EXIT.
003610     EXIT.
003620 EJECT
003630*****************************************************************
003640*                        CLOSE FILES                            *
003650*****************************************************************
003660
003670 EOJ9000-CLOSE-FILES.
003680     CLOSE TRIP-FILE, DRIVE-SCORE-FILE.
003690     DISPLAY 'TRIPS READ:           ' WS-TRIPS-READ-CNT.
003700     DISPLAY 'DRIVE SCORES WRITTEN: ' WS-SCORES-WRITTEN-CNT.
003710     DISPLAY 'TRIPS REJECTED:       ' WS-TRIPS-REJECTED-CNT.
003720     DISPLAY '******** NORMAL END OF JOB DSTRPSCR ********'.
003730     MOVE ZERO TO RETURN-CODE.
003740     GO TO EOJ9999-EXIT.
003750 EOJ9900-ABEND.
003760     DISPLAY 'WS-CONTROL-BLOCK-ALT: ' WS-CONTROL-BLOCK-ALT.
003770     DISPLAY '*** ABNORMAL END OF JOB - DSTRPSCR ***'.
003780     MOVE 16 TO RETURN-CODE.
003790 EOJ9999-EXIT.
003800     EXIT.
